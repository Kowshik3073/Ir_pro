000100******************************************************************
000200* PROGRAM:    4-RANK
000300* AUTHOR:     P. DUROCHER
000400* INSTALLATION: DIRECTION GENERALE - CENTRE DE TRAITEMENT
000500* DATE-WRITTEN:  03/07/1989
000600* DATE-COMPILED.
000700* SECURITY:   NON CONFIDENTIEL
000800******************************************************************
000900* OBJET -  RELIT LA TABLE DES DESTINATIONS (2-DESTINOS.IDX) ET
001000*          LES CONTRAINTES ANALYSEES (3-CONSTRAINTS.DAT), NOTE
001100*          CHAQUE DESTINATION SUR UNE FORMULE PONDEREE A SEPT
001200*          COMPOSANTES AVEC FILTRES D-EXCLUSION, TRIE LE RESULTAT
001300*          PAR SCORE DECROISSANT (NOTE EN DEPARTAGE), RETIENT LES
001400*          DESTINATIONS A 0,40 OU PLUS, ET IMPRIME LE RAPPORT DE
001500*          RECOMMANDATION (4-RECOMMEND.RPT) AVEC, SUR DEMANDE DU
001600*          COMMUTATEUR UPSI-0, LE DETAIL DES COMPOSANTES.
001700******************************************************************
001800* JOURNAL DES MODIFICATIONS
001900*   03/07/1989 PDR  CR-1050  ECRITURE INITIALE - NOTATION         CR-1050 
002000*   29/11/1989 PDR  CR-1086  AJOUT DU TRI PAR SORT DESCENDANT     CR-1086 
002100*   11/05/1990 RFO  CR-1140  REGLE R9 - EXCLUSION MOT-CLE LIEU    CR-1140 
002200*   03/12/1990 RFO  CR-1199  REGLE R10 - EXCLUSION BUDGET         CR-1199 
002300*   28/06/1991 MLC  CR-1244  REGLE R14 - BONIFICATION CATEGORIE   CR-1244 
002400*   15/02/1992 MLC  CR-1312  SEUIL DE RETENTION A 0,40            CR-1312 
002500*   04/10/1992 PDR  CR-1360  AJOUT DU COMMUTATEUR UPSI-0 EXPLIC.  CR-1360 
002600*   27/04/1993 PDR  CR-1414  REGLE R17 - DETAIL DES COMPOSANTES   CR-1414 
002700*   09/11/1993 RFO  CR-1465  AJOUT FILLER DE RESERVE SUR L-ENREG. CR-1465 
002800*   21/07/1994 MLC  CR-1508  CORRECTION REGLE R11 PLAGE BUDGET    CR-1508 
002900*   16/03/1995 RFO  CR-1558  CORRECTION REGLE R13 DUREE ABSOLUE   CR-1558 
003000*   30/09/1995 PDR  CR-1601  REVUE GENERALE - RAS                 CR-1601 
003100*   22/02/1996 MLC  CR-1619  MISE A NIVEAU AN 2000 - DATES 9(4)   CR-1619 
003200*   18/08/1997 RFO  CR-1652  CORRECTION ARRONDI DU SCORE AFFICHE  CR-1652 
003300*   30/11/1998 PDR  CR-1675  PREPARATION PASSAGE AN 2000 - OK     CR-1675 
003400*   15/06/1999 MLC  CR-1702  CONTROLE FINAL AN 2000 - AUCUN IMPACTCR-1702
003410*   08/03/2001 PDR  CR-1743  CORRECTION BORNE TRONQUEE A LA        CR-1743
003420*            RECOMPILATION (LOAD-DESTINOS-TABLE)                  CR-1743
003430*   29/03/2001 PDR  CR-1747  R17 - LA RAISON AFFICHEE DISTINGUE    CR-1747
003440*            MAINTENANT UNE COMPOSANTE REELLEMENT EVALUEE         CR-1747
003450*            D-UNE COMPOSANTE RETOMBEE SUR LA NOTE PAR DEFAUT      CR-1747
003460*            (ANCIEN LIBELLE GENERIQUE FIXE POUR LES SIX CAS)      CR-1747
003470*   02/04/2001 RFO  CR-1748  PERFORM SANS THRU SUR SCORE-ONE-      CR-1748
003480*            DESTINO ET LES PARAGRAPHES R08 A R16 PLUS            CR-1748
003490*            WRITE-RECOMMEND-REPORT - LE GO TO DE SORTIE NE        CR-1748
003491*            REVENAIT PAS AU POINT D-APPEL (SCORE CORROMPU)        CR-1748
003492*   05/04/2001 MLC  CR-1749  INDICES DE BOUCLE, RANG ET TOP        CR-1749
003493*            TROUVE SORTIS DU GROUPE - REMIS EN 77 COMME A        CR-1749
003494*            L-USAGE MAISON (CF. CPT, FIN-ENREG)                   CR-1749
003495*   19/04/2001 RFO  CR-1751  WS-HAYSTACK NON REMISE A BLANC        CR-1751
003496*            ENTRE LES TESTS NOM/HUMEUR/DESCRIPTION - OCTETS       CR-1751
003497*            RESIDUELS FAUSSAIENT LA PRIORITE DU SCORE R8          CR-1751
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. 4-RANK.
003800 AUTHOR. P. DUROCHER.
003900 INSTALLATION. DIRECTION GENERALE - CENTRE DE TRAITEMENT.
004000 DATE-WRITTEN. 03/07/1989.
004100 DATE-COMPILED.
004200 SECURITY. NON CONFIDENTIEL.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS EXPLAIN-SWITCH-ON
005100            OFF STATUS IS EXPLAIN-SWITCH-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT  C-DESTINOS ASSIGN TO "2-DESTINOS.IDX"
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS SEQUENTIAL
005900         RECORD KEY IS C-SPOT-ID.
006000
006100     SELECT  F-CONSTRAINTS ASSIGN TO "3-CONSTRAINTS.DAT"
006200         ORGANIZATION LINE SEQUENTIAL.
006300
006400     SELECT  WK-SCORES-RAW ASSIGN TO "4-SCORES-RAW.DAT"
006500         ORGANIZATION LINE SEQUENTIAL.
006600
006700     SELECT  SD-SCORE-SORT ASSIGN TO "SORTWK1".
006800
006900     SELECT  WK-SCORES-SORTED ASSIGN TO "4-SCORES-SORTED.DAT"
007000         ORGANIZATION LINE SEQUENTIAL.
007100
007200     SELECT  R-RECOMMEND ASSIGN TO "4-RECOMMEND.RPT"
007300         ORGANIZATION LINE SEQUENTIAL.
007400
007500******************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  C-DESTINOS.
008000 01  C-DESTINO-REC.
008100     05  C-SPOT-ID               PIC 9(4).
008200     05  C-SPOT-NAME              PIC X(30).
008300     05  C-SPOT-MOODS.
008400         10  C-MOOD               PIC X(12) OCCURS 4 TIMES.
008500     05  C-BUDGET-MIN            PIC 9(6).
008600     05  C-BUDGET-MAX            PIC 9(6).
008700     05  C-DURATION-DAYS         PIC 9(2).
008800     05  C-DISTANCE-KM           PIC 9(5).
008900     05  C-RATING                PIC 9V9.
009000     05  C-BEST-MONTHS.
009100         10  C-MONTH              PIC X(10) OCCURS 6 TIMES.
009200     05  C-DESCRIPTION            PIC X(120).
009300     05  FILLER                   PIC X(10).
009400
009500 FD  F-CONSTRAINTS.
009600 01  F-CONSTRAINTS-REC.
009700     05  F-BUDGET-MIN            PIC 9(6).
009800     05  F-BUDGET-MIN-FLAG       PIC X(1).
009900         88  F-BUDGET-MIN-PRESENT     VALUE "Y".
010000     05  F-BUDGET-MAX            PIC 9(6).
010100     05  F-BUDGET-MAX-FLAG       PIC X(1).
010200         88  F-BUDGET-MAX-PRESENT     VALUE "Y".
010300     05  F-MOODS                 PIC X(12) OCCURS 8 TIMES.
010400     05  F-MOOD-COUNT            PIC 9(2).
010500     05  F-DURATION-DAYS         PIC 9(2).
010600     05  F-DURATION-FLAG         PIC X(1).
010700         88  F-DURATION-PRESENT       VALUE "Y".
010800     05  F-DISTANCE-KM           PIC 9(5).
010900     05  F-DISTANCE-FLAG         PIC X(1).
011000         88  F-DISTANCE-PRESENT       VALUE "Y".
011100     05  F-PLACE-NAME            PIC X(30).
011200     05  F-PLACE-FLAG            PIC X(1).
011300         88  F-PLACE-PRESENT          VALUE "Y".
011400     05  F-MONTHS                PIC X(10) OCCURS 12 TIMES.
011500     05  F-MONTH-COUNT           PIC 9(2).
011600     05  F-QUERY-TERMS           PIC X(20) OCCURS 20 TIMES.
011700     05  F-TERM-COUNT            PIC 9(2).
011800     05  F-TOP-K                 PIC 9(2).
011900     05  FILLER                  PIC X(20).
012000
012100 FD  WK-SCORES-RAW.
012200 01  WK-SCORE-REC                PIC X(25).
012300
012400 SD  SD-SCORE-SORT.
012500 01  SD-SCORE-REC.
012600     05  SD-SCORE                PIC 9(1)V9(6).
012700     05  SD-RATING               PIC 9V9.
012800     05  SD-SPOT-ID              PIC 9(4).
012900     05  FILLER                  PIC X(10).
013000
013100 FD  WK-SCORES-SORTED.
013200 01  WK-SORTED-REC                PIC X(25).
013300
013400 FD  R-RECOMMEND.
013500 01  R-PRINT-REC                 PIC X(132).
013600
013700******************************************************************
013800 WORKING-STORAGE SECTION.
013900
013910*    Indices de balayage maintenus hors groupe, comme CPT dans
013920*    le programme dont ce fichier est derive.
013930 77  WS-I                    PIC 9(3) COMP VALUE 0.
013940 77  WS-J                    PIC 9(3) COMP VALUE 0.
013950 77  WS-K                    PIC 9(3) COMP VALUE 0.
013960 77  WS-RANK                 PIC 9(2) COMP VALUE 0.
013970 77  WS-FOUND-FLAG           PIC 9      COMP VALUE 0.
013980     88  WS-FOUND                 VALUE 1.
013990     88  WS-NOT-FOUND              VALUE 0.
014000 1   WORKING-DATA-MANAGER.
014100     05  WS-TOTAL-DOCS           PIC 9(3) COMP VALUE 0.
014600     05  WS-SCAN-P               PIC 9(3) COMP VALUE 0.
015000
015100*    Table des destinations chargees en memoire pour la notation.
015200 1   DESTINO-TABLE-MANAGER.
015300     05  DESTINO-ENTRY OCCURS 20 TIMES.
015400         10  WS-D-SPOT-ID         PIC 9(4).
015500         10  WS-D-NAME            PIC X(30).
015600         10  WS-D-MOODS.
015700             15  WS-D-MOOD        PIC X(12) OCCURS 4 TIMES.
015800         10  WS-D-BUDGET-MIN     PIC 9(6).
015900         10  WS-D-BUDGET-MAX     PIC 9(6).
016000         10  WS-D-DURATION       PIC 9(2).
016100         10  WS-D-DISTANCE       PIC 9(5).
016200         10  WS-D-RATING         PIC 9V9.
016300         10  WS-D-MONTHS.
016400             15  WS-D-MONTH       PIC X(10) OCCURS 6 TIMES.
016500         10  WS-D-DESCRIPTION     PIC X(120).
016600     05  DESTINO-TABLE-R REDEFINES DESTINO-ENTRY
016700                                   PIC X(4380) OCCURS 20 TIMES.
016800
016900*    Contraintes issues de 3-QUERY (copie en zone de travail).
017000 1   CONSTRAINT-MANAGER.
017100     05  WS-C-BUDGET-MIN         PIC 9(6).
017200     05  WS-C-BUDGET-MIN-ON      PIC 9 COMP VALUE 0.
017300         88  C-HAS-BUDGET-MIN          VALUE 1.
017400     05  WS-C-BUDGET-MAX         PIC 9(6).
017500     05  WS-C-BUDGET-MAX-ON      PIC 9 COMP VALUE 0.
017600         88  C-HAS-BUDGET-MAX          VALUE 1.
017700     05  WS-C-MOODS              PIC X(12) OCCURS 8 TIMES.
017800     05  WS-C-MOOD-COUNT         PIC 9(2) COMP VALUE 0.
017900     05  WS-C-DURATION           PIC 9(2).
018000     05  WS-C-DURATION-ON        PIC 9 COMP VALUE 0.
018100         88  C-HAS-DURATION             VALUE 1.
018200     05  WS-C-DISTANCE           PIC 9(5).
018300     05  WS-C-DISTANCE-ON        PIC 9 COMP VALUE 0.
018400         88  C-HAS-DISTANCE             VALUE 1.
018500     05  WS-C-MONTHS             PIC X(10) OCCURS 12 TIMES.
018600     05  WS-C-MONTH-COUNT        PIC 9(2) COMP VALUE 0.
018700     05  WS-C-TERMS              PIC X(20) OCCURS 20 TIMES.
018800     05  WS-C-TERMS-R REDEFINES WS-C-TERMS PIC X(400).
018900     05  WS-C-TERM-COUNT         PIC 9(2) COMP VALUE 0.
019000
019100*    Zones de calcul des sept composantes de la note (R8-R16).
019200 1   SCORE-WORKING-MANAGER.
019300     05  WS-SCORE-CONTENT        PIC 9V9(6).
019400     05  WS-SCORE-BUDGET         PIC 9V9(6).
019500     05  WS-SCORE-MOOD           PIC 9V9(6).
019600     05  WS-SCORE-DURATION       PIC 9V9(6).
019700     05  WS-SCORE-CATEGORY       PIC 9V9(6).
019800     05  WS-SCORE-MONTHS         PIC 9V9(6).
019900     05  WS-SCORE-DISTANCE       PIC 9V9(6).
020000     05  WS-SCORE-TOTAL          PIC 9V9(6).
020100     05  WS-KNOCKOUT-FLAG        PIC 9 COMP VALUE 0.
020200         88  WS-KNOCKED-OUT            VALUE 1.
020300     05  WS-NAME-HITS            PIC 9(2) COMP VALUE 0.
020400     05  WS-MOOD-HITS            PIC 9(2) COMP VALUE 0.
020500     05  WS-DESC-HITS            PIC 9(2) COMP VALUE 0.
020600     05  WS-MOOD-MATCH-CNT       PIC 9(2) COMP VALUE 0.
020700     05  WS-MONTH-MATCH-CNT      PIC 9(2) COMP VALUE 0.
020800     05  WS-DUR-DIFF             PIC 9(3) COMP VALUE 0.
020900     05  WS-BUDGET-BONUS         PIC S9V9(6).
021000     05  WS-RATIO                PIC S9V9(6).
021100     05  WS-PENALTY              PIC S9V9(6).
021200     05  WS-NEEDLE               PIC X(20).
021300     05  WS-HAYSTACK             PIC X(162).
021400     05  WS-NEEDLE-LEN           PIC 9(3) COMP VALUE 0.
021500
021600*    Zone d-impression - ligne generique de 132 caracteres avec
021700*    reserves pour les trois presentations (detail, composante,
021800*    trailer) comme dans les rapports ENFIP.
021900 1   PRINT-WORKING-MANAGER.
022000     05  ARTICLE-TITRE.
022100         10  FILLER              PIC X(40) VALUE SPACES.
022200         10  FILLER              PIC X(52) VALUE
022300             "RAPPORT DE RECOMMANDATION DE DESTINATIONS DE VOYAGE"
022400         10  FILLER              PIC X(40) VALUE SPACES.
022500     05  ARTICLE-ENTETE.
022600         10  FILLER              PIC X(4)  VALUE "RG  ".
022700         10  FILLER              PIC X(5)  VALUE "ID   ".
022800         10  FILLER              PIC X(30) VALUE "NOM".
022900         10  FILLER              PIC X(8)  VALUE "SCORE   ".
023000         10  FILLER              PIC X(15) VALUE "BUDGET".
023100         10  FILLER              PIC X(6)  VALUE "JOURS ".
023200         10  FILLER              PIC X(6)  VALUE "KM    ".
023300         10  FILLER              PIC X(5)  VALUE "NOTE ".
023400         10  FILLER              PIC X(53) VALUE "DESCRIPTION".
023500     05  ARTICLE-INDIV.
023600         10  AI-RANK             PIC Z9.
023700         10  FILLER              PIC X(2) VALUE SPACES.
023800         10  AI-SPOT-ID          PIC 9(4).
023900         10  FILLER              PIC X(1) VALUE SPACES.
024000         10  AI-NAME             PIC X(30).
024100         10  AI-SCORE            PIC Z.9999.
024200         10  FILLER              PIC X(3) VALUE SPACES.
024300         10  AI-BUDGET-MIN       PIC Z(5)9.
024400         10  FILLER              PIC X(1) VALUE "-".
024500         10  AI-BUDGET-MAX       PIC Z(5)9.
024600         10  FILLER              PIC X(2) VALUE SPACES.
024700         10  AI-DURATION         PIC Z9.
024800         10  FILLER              PIC X(4) VALUE SPACES.
024900         10  AI-DISTANCE         PIC Z(4)9.
025000         10  FILLER              PIC X(1) VALUE SPACES.
025100         10  AI-RATING           PIC Z.9.
025200         10  FILLER              PIC X(2) VALUE SPACES.
025300         10  AI-DESCRIPTION      PIC X(40).
025400     05  ARTICLE-INDIV-R REDEFINES ARTICLE-INDIV PIC X(94).
025500     05  ARTICLE-EXPLIC.
025600         10  FILLER              PIC X(10) VALUE "   COMPO: ".
025700         10  AE-COMPONENT        PIC X(16).
025800         10  FILLER              PIC X(2) VALUE SPACES.
025900         10  AE-WEIGHTED         PIC 9.999.
026000         10  FILLER              PIC X(2) VALUE SPACES.
026100         10  AE-REASON           PIC X(80).
026200     05  ARTICLE-FIN.
026300         10  FILLER              PIC X(20) VALUE
026400             "NOMBRE DE RESULTATS ".
026500         10  AF-COUNT            PIC ZZ9.
026600         10  FILLER              PIC X(106) VALUE SPACES.
026700
026800*    Drapeau de fin de fichier - repris de l-atelier ENFIP.
026900 1   FILE-WORKING-MANAGER.
027000     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
027100         88  FF                              VALUE  HIGH-VALUE.
027200     05  FIN-SCORE-ENREG           PIC  X(01) VALUE  SPACE.
027300         88  FF-SCORE                          VALUE  HIGH-VALUE.
027400     05  STOP-THRESHOLD-FLAG       PIC 9 COMP VALUE 0.
027500         88  BELOW-THRESHOLD            VALUE 1.
027600
027700******************************************************************
027800 PROCEDURE DIVISION.
027900 MAIN-PROCEDURE.
028000
028100     OPEN INPUT C-DESTINOS
028200     PERFORM LOAD-DESTINOS-TABLE UNTIL FF
028300     CLOSE C-DESTINOS
028400
028500     OPEN INPUT F-CONSTRAINTS
028600     READ F-CONSTRAINTS
028700         AT END
028800             DISPLAY "4-RANK: AUCUNE CONTRAINTE A TRAITER"
028900     END-READ
029000     PERFORM COPY-CONSTRAINTS
029100     CLOSE F-CONSTRAINTS
029200
029300     OPEN OUTPUT WK-SCORES-RAW
029400     PERFORM SCORE-ALL-DESTINOS
029500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOTAL-DOCS
029600     CLOSE WK-SCORES-RAW
029700
029800     SORT SD-SCORE-SORT
029900         ON DESCENDING KEY SD-SCORE
030000         ON DESCENDING KEY SD-RATING
030100         USING WK-SCORES-RAW
030200         GIVING WK-SCORES-SORTED
030300
030400     OPEN INPUT WK-SCORES-SORTED
030500     OPEN OUTPUT R-RECOMMEND
030600
030700     MOVE ARTICLE-TITRE  TO R-PRINT-REC
030800     WRITE R-PRINT-REC
030900     MOVE ARTICLE-ENTETE TO R-PRINT-REC
031000     WRITE R-PRINT-REC
031100
031200     MOVE 0 TO WS-RANK
031300     PERFORM WRITE-RECOMMEND-REPORT THRU WRITE-RECOMMEND-REPORT-EXIT
031350         UNTIL FF-SCORE
031400          OR BELOW-THRESHOLD
031500
031600     MOVE WS-RANK TO AF-COUNT
031700     MOVE ARTICLE-FIN TO R-PRINT-REC
031800     WRITE R-PRINT-REC
031900
032000     CLOSE WK-SCORES-SORTED R-RECOMMEND
032100
032200     PERFORM FIN-PGM.
032300
032400******************************************************************
032500 LOAD-DESTINOS-TABLE.
032600     READ C-DESTINOS
032700         AT END
032800             SET FF TO TRUE
032900         NOT AT END
033000             ADD 1 TO WS-TOTAL-DOCS
033100             MOVE C-SPOT-ID       TO WS-D-SPOT-ID(WS-TOTAL-DOCS)
033200             MOVE C-SPOT-NAME     TO WS-D-NAME(WS-TOTAL-DOCS)
033300             MOVE C-SPOT-MOODS    TO WS-D-MOODS(WS-TOTAL-DOCS)
033400             MOVE C-BUDGET-MIN    TO WS-D-BUDGET-MIN(WS-TOTAL-DOCS)
033500             MOVE C-BUDGET-MAX    TO WS-D-BUDGET-MAX(WS-TOTAL-DOCS)
033600             MOVE C-DURATION-DAYS TO WS-D-DURATION(WS-TOTAL-DOCS)
033700             MOVE C-DISTANCE-KM   TO WS-D-DISTANCE(WS-TOTAL-DOCS)
033800             MOVE C-RATING        TO WS-D-RATING(WS-TOTAL-DOCS)
033900             MOVE C-BEST-MONTHS   TO WS-D-MONTHS(WS-TOTAL-DOCS)
034000             MOVE C-DESCRIPTION   TO WS-D-DESCRIPTION(WS-TOTAL-DOCS)
034100     END-READ
034200     .
034300
034400 COPY-CONSTRAINTS.
034500     MOVE F-BUDGET-MIN  TO WS-C-BUDGET-MIN
034600     IF F-BUDGET-MIN-PRESENT MOVE 1 TO WS-C-BUDGET-MIN-ON END-IF
034700     MOVE F-BUDGET-MAX  TO WS-C-BUDGET-MAX
034800     IF F-BUDGET-MAX-PRESENT MOVE 1 TO WS-C-BUDGET-MAX-ON END-IF
034900     MOVE F-MOODS       TO WS-C-MOODS
035000     MOVE F-MOOD-COUNT  TO WS-C-MOOD-COUNT
035100     MOVE F-DURATION-DAYS TO WS-C-DURATION
035200     IF F-DURATION-PRESENT MOVE 1 TO WS-C-DURATION-ON END-IF
035300     MOVE F-DISTANCE-KM TO WS-C-DISTANCE
035400     IF F-DISTANCE-PRESENT MOVE 1 TO WS-C-DISTANCE-ON END-IF
035500     MOVE F-MONTHS      TO WS-C-MONTHS
035600     MOVE F-MONTH-COUNT TO WS-C-MONTH-COUNT
035700     MOVE F-QUERY-TERMS TO WS-C-TERMS
035800     MOVE F-TERM-COUNT  TO WS-C-TERM-COUNT
035900     .
036000
036100******************************************************************
036200*    NOTATION D-UNE DESTINATION (R8 A R16) ET ECRITURE DE L-
036300*    ENREGISTREMENT NON TRIE.
036400
036500 SCORE-ALL-DESTINOS.
036600     PERFORM SCORE-ONE-DESTINO THRU SCORE-ONE-DESTINO-EXIT
036700     PERFORM WRITE-RAW-SCORE
036800     .
036900
037000 SCORE-ONE-DESTINO.
037100     MOVE 0 TO WS-KNOCKOUT-FLAG
037200     PERFORM R08-CONTENT-MATCH THRU R08-CONTENT-MATCH-EXIT
037300     PERFORM R09-LOCATION-KNOCKOUT THRU R09-LOCATION-KNOCKOUT-EXIT
037400     PERFORM R10-BUDGET-KNOCKOUT THRU R10-BUDGET-KNOCKOUT-EXIT
037500     IF WS-KNOCKED-OUT
037600         MOVE 0 TO WS-SCORE-TOTAL
037700         GO TO SCORE-ONE-DESTINO-EXIT
037800     END-IF
037900     PERFORM R11-BUDGET-FIT THRU R11-BUDGET-FIT-EXIT
038000     PERFORM R12-MOOD-FIT THRU R12-MOOD-FIT-EXIT
038100     PERFORM R13-DURATION-FIT THRU R13-DURATION-FIT-EXIT
038200     PERFORM R14-CATEGORY-BOOST THRU R14-CATEGORY-BOOST-EXIT
038300     PERFORM R15-MONTHS-FIT THRU R15-MONTHS-FIT-EXIT
038400     PERFORM R16-DISTANCE-FIT THRU R16-DISTANCE-FIT-EXIT
038500     COMPUTE WS-SCORE-TOTAL ROUNDED =
038600         (WS-SCORE-CONTENT  * 0.15) +
038700         (WS-SCORE-BUDGET   * 0.25) +
038800         (WS-SCORE-MOOD     * 0.20) +
038900         (WS-SCORE-DURATION * 0.20) +
039000         (WS-SCORE-CATEGORY * 0.12) +
039100         (WS-SCORE-MONTHS   * 0.05) +
039200         (WS-SCORE-DISTANCE * 0.03)
039300 SCORE-ONE-DESTINO-EXIT.
039400     EXIT
039500     .
039600
039700*    R8 - CORRESPONDANCE DE CONTENU (NOM, HUMEURS, DESCRIPTION).
039800 R08-CONTENT-MATCH.
039900     MOVE 0 TO WS-NAME-HITS WS-MOOD-HITS WS-DESC-HITS
040000     MOVE 0.5 TO WS-SCORE-CONTENT
040100     IF WS-C-TERM-COUNT = 0
040200         GO TO R08-CONTENT-MATCH-EXIT
040300     END-IF
040400     PERFORM R08-TEST-ONE-TERM THRU R08-TEST-ONE-TERM-EXIT
040500         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-C-TERM-COUNT
040600     IF WS-NAME-HITS > 0
040700         COMPUTE WS-SCORE-CONTENT ROUNDED =
040800             WS-NAME-HITS / WS-C-TERM-COUNT
040900         IF WS-SCORE-CONTENT > 1
041000             MOVE 1 TO WS-SCORE-CONTENT
041100         END-IF
041200     ELSE
041300         IF WS-MOOD-HITS > 0
041400             COMPUTE WS-SCORE-CONTENT ROUNDED =
041500                 0.8 * WS-MOOD-HITS / WS-C-TERM-COUNT
041600         ELSE
041700             IF WS-DESC-HITS > 0
041800                 COMPUTE WS-SCORE-CONTENT ROUNDED =
041900                     0.2 * WS-DESC-HITS / WS-C-TERM-COUNT
042000             ELSE
042100                 MOVE 0 TO WS-SCORE-CONTENT
042200             END-IF
042300         END-IF
042400     END-IF
042500 R08-CONTENT-MATCH-EXIT.
042600     EXIT
042700     .
042800
042900 R08-TEST-ONE-TERM.
042910*    CR-1751 - LA ZONE HAYSTACK EST REMISE A BLANC AVANT CHAQUE
042920*    MOVE PARTIEL ; SANS CELA DES OCTETS D-UNE ECRITURE PLUS
042930*    LONGUE RESTAIENT VIVANTS ET FAUSSAIENT LE BALAYAGE SUIVANT.
043000     MOVE SPACES TO WS-HAYSTACK
043010     MOVE WS-D-NAME(WS-I) TO WS-HAYSTACK(1:30)
043100     MOVE WS-C-TERMS(WS-J) TO WS-NEEDLE
043200     PERFORM R08-SEARCH-TERM THRU R08-SEARCH-TERM-EXIT
043300     IF WS-FOUND
043400         ADD 1 TO WS-NAME-HITS
043500         GO TO R08-TEST-ONE-TERM-EXIT
043600     END-IF
043650     MOVE SPACES TO WS-HAYSTACK
043700     MOVE WS-D-MOODS(WS-I) TO WS-HAYSTACK(1:48)
043800     PERFORM R08-SEARCH-TERM THRU R08-SEARCH-TERM-EXIT
043900     IF WS-FOUND
044000         ADD 1 TO WS-MOOD-HITS
044100         GO TO R08-TEST-ONE-TERM-EXIT
044200     END-IF
044250     MOVE SPACES TO WS-HAYSTACK
044300     MOVE WS-D-DESCRIPTION(WS-I) TO WS-HAYSTACK(1:120)
044400     PERFORM R08-SEARCH-TERM THRU R08-SEARCH-TERM-EXIT
044500     IF WS-FOUND
044600         ADD 1 TO WS-DESC-HITS
044700     END-IF
044800 R08-TEST-ONE-TERM-EXIT.
044900     EXIT
045000     .
045100
045200 R08-SEARCH-TERM.
045300     INSPECT WS-HAYSTACK CONVERTING
045400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
045500         TO "abcdefghijklmnopqrstuvwxyz"
045600     MOVE 0 TO WS-NEEDLE-LEN WS-SCAN-P
045700     SET WS-NOT-FOUND TO TRUE
045800     PERFORM R08-MEASURE-NEEDLE
045900         VARYING WS-SCAN-P FROM 20 BY -1 UNTIL WS-SCAN-P < 1
046000              OR WS-NEEDLE-LEN NOT = 0
046100     IF WS-NEEDLE-LEN = 0
046200         GO TO R08-SEARCH-TERM-EXIT
046300     END-IF
046400     MOVE 0 TO WS-SCAN-P
046500     PERFORM R08-TEST-POS
046600         VARYING WS-SCAN-P FROM 1 BY 1
046700         UNTIL WS-SCAN-P > (163 - WS-NEEDLE-LEN) OR WS-FOUND
046800 R08-SEARCH-TERM-EXIT.
046900     EXIT
047000     .
047100
047200 R08-MEASURE-NEEDLE.
047300     IF WS-NEEDLE(WS-SCAN-P:1) NOT = SPACE
047400         MOVE WS-SCAN-P TO WS-NEEDLE-LEN
047500     END-IF
047600     .
047700
047800 R08-TEST-POS.
047900     IF WS-HAYSTACK(WS-SCAN-P:WS-NEEDLE-LEN) =
048000        WS-NEEDLE(1:WS-NEEDLE-LEN)
048100         SET WS-FOUND TO TRUE
048200     END-IF
048300     .
048400
048500*    R9 - EXCLUSION PAR MOT-CLE DE LIEU.
048600 R09-LOCATION-KNOCKOUT.
048700     IF WS-SCORE-CONTENT >= 0.5
048800         GO TO R09-LOCATION-KNOCKOUT-EXIT
048900     END-IF
049000     PERFORM R09-TEST-ONE-TERM
049100         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-C-TERM-COUNT
049200              OR WS-KNOCKED-OUT
049300 R09-LOCATION-KNOCKOUT-EXIT.
049400     EXIT
049500     .
049600
049700 R09-TEST-ONE-TERM.
049800     IF WS-C-TERMS(WS-J) = "mountain    " OR "mountains   "
049900        OR WS-C-TERMS(WS-J) = "hill        " OR "hills       "
050000        OR WS-C-TERMS(WS-J) = "beach       " OR "beaches     "
050100        OR WS-C-TERMS(WS-J) = "desert      "
050200        OR WS-C-TERMS(WS-J) = "island      " OR "islands     "
050300        OR WS-C-TERMS(WS-J) = "valley      "
050400        OR WS-C-TERMS(WS-J) = "lake        "
050500        OR WS-C-TERMS(WS-J) = "backwater   " OR "backwaters  "
050600        OR WS-C-TERMS(WS-J) = "forest      "
050700        OR WS-C-TERMS(WS-J) = "jungle      "
050800        OR WS-C-TERMS(WS-J) = "snow        "
050900        OR WS-C-TERMS(WS-J) = "temple      "
051000        OR WS-C-TERMS(WS-J) = "palace      "
051100        OR WS-C-TERMS(WS-J) = "fort        "
051200        OR WS-C-TERMS(WS-J) = "city        "
051300        OR WS-C-TERMS(WS-J) = "village     "
051400        OR WS-C-TERMS(WS-J) = "waterfall   "
051500        OR WS-C-TERMS(WS-J) = "river       "
051600        OR WS-C-TERMS(WS-J) = "sea         "
051700        OR WS-C-TERMS(WS-J) = "ocean       "
051800         SET WS-KNOCKED-OUT TO TRUE
051900     END-IF
052000     .
052100
052200*    R10 - EXCLUSION PAR BUDGET.
052300 R10-BUDGET-KNOCKOUT.
052400     IF NOT C-HAS-BUDGET-MAX
052500         GO TO R10-BUDGET-KNOCKOUT-EXIT
052600     END-IF
052700     IF C-HAS-BUDGET-MIN
052800         IF WS-D-BUDGET-MAX(WS-I) < WS-C-BUDGET-MIN
052900            OR WS-D-BUDGET-MIN(WS-I) > WS-C-BUDGET-MAX
053000             SET WS-KNOCKED-OUT TO TRUE
053100         END-IF
053200     ELSE
053300         IF WS-D-BUDGET-MIN(WS-I) > WS-C-BUDGET-MAX
053400             SET WS-KNOCKED-OUT TO TRUE
053500         END-IF
053600     END-IF
053700 R10-BUDGET-KNOCKOUT-EXIT.
053800     EXIT
053900     .
054000
054100*    R11 - ADEQUATION BUDGETAIRE.
054200 R11-BUDGET-FIT.
054300     IF NOT C-HAS-BUDGET-MAX
054400         MOVE 0.5 TO WS-SCORE-BUDGET
054500         GO TO R11-BUDGET-FIT-EXIT
054600     END-IF
054700     IF C-HAS-BUDGET-MIN
054800         MOVE 1.0 TO WS-SCORE-BUDGET
054900         GO TO R11-BUDGET-FIT-EXIT
055000     END-IF
055100     IF WS-C-BUDGET-MAX < WS-D-BUDGET-MIN(WS-I)
055200         MOVE 0 TO WS-SCORE-BUDGET
055300         GO TO R11-BUDGET-FIT-EXIT
055400     END-IF
055500     IF WS-C-BUDGET-MAX > WS-D-BUDGET-MAX(WS-I)
055600         MOVE 1.0 TO WS-SCORE-BUDGET
055700         GO TO R11-BUDGET-FIT-EXIT
055800     END-IF
055900     COMPUTE WS-RATIO ROUNDED =
056000         WS-D-BUDGET-MIN(WS-I) / WS-C-BUDGET-MAX
056100     COMPUTE WS-BUDGET-BONUS ROUNDED = 1.0 - (WS-RATIO * 0.1)
056200     IF WS-BUDGET-BONUS < 0
056300         MOVE 0 TO WS-BUDGET-BONUS
056400     END-IF
056500     COMPUTE WS-SCORE-BUDGET ROUNDED = 1.0 + WS-BUDGET-BONUS
056600     IF WS-SCORE-BUDGET > 1
056700         MOVE 1 TO WS-SCORE-BUDGET
056800     END-IF
056900 R11-BUDGET-FIT-EXIT.
057000     EXIT
057100     .
057200
057300*    R12 - ADEQUATION D-HUMEUR.
057400 R12-MOOD-FIT.
057500     MOVE 0.5 TO WS-SCORE-MOOD
057600     IF WS-C-MOOD-COUNT = 0
057700         GO TO R12-MOOD-FIT-EXIT
057800     END-IF
057900     MOVE 0 TO WS-MOOD-MATCH-CNT
058000     PERFORM R12-TEST-ONE-MOOD
058100         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-C-MOOD-COUNT
058200     COMPUTE WS-SCORE-MOOD ROUNDED =
058300         WS-MOOD-MATCH-CNT / WS-C-MOOD-COUNT
058400 R12-MOOD-FIT-EXIT.
058500     EXIT
058600     .
058700
058800 R12-TEST-ONE-MOOD.
058900     PERFORM R12-TEST-ONE-SLOT
059000         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 4
059100     .
059200
059300 R12-TEST-ONE-SLOT.
059400     IF WS-D-MOOD(WS-I WS-K) = WS-C-MOODS(WS-J)
059500        AND WS-D-MOOD(WS-I WS-K) NOT = SPACES
059600         ADD 1 TO WS-MOOD-MATCH-CNT
059700     END-IF
059800     .
059900
060000*    R13 - ADEQUATION DE DUREE.
060100 R13-DURATION-FIT.
060200     IF NOT C-HAS-DURATION
060300         MOVE 0.5 TO WS-SCORE-DURATION
060400         GO TO R13-DURATION-FIT-EXIT
060500     END-IF
060600     IF WS-D-DURATION(WS-I) > WS-C-DURATION
060700         COMPUTE WS-DUR-DIFF =
060800             WS-D-DURATION(WS-I) - WS-C-DURATION
060900     ELSE
061000         COMPUTE WS-DUR-DIFF =
061100             WS-C-DURATION - WS-D-DURATION(WS-I)
061200     END-IF
061300     EVALUATE WS-DUR-DIFF
061400         WHEN 0 MOVE 1.00 TO WS-SCORE-DURATION
061500         WHEN 1 MOVE 0.90 TO WS-SCORE-DURATION
061600         WHEN 2 MOVE 0.75 TO WS-SCORE-DURATION
061700         WHEN 3 MOVE 0.55 TO WS-SCORE-DURATION
061800         WHEN 4 MOVE 0.40 TO WS-SCORE-DURATION
061900         WHEN OTHER
062000             COMPUTE WS-SCORE-DURATION ROUNDED =
062100                 1.0 - (WS-DUR-DIFF * 0.12)
062200             IF WS-SCORE-DURATION < 0.25
062300                 MOVE 0.25 TO WS-SCORE-DURATION
062400             END-IF
062500     END-EVALUATE
062600 R13-DURATION-FIT-EXIT.
062700     EXIT
062800     .
062900
063000*    R14 - BONIFICATION DE CATEGORIE (TOUJOURS CALCULEE).
063100 R14-CATEGORY-BOOST.
063200     MOVE WS-D-NAME(WS-I) TO WS-HAYSTACK(1:30)
063300     INSPECT WS-HAYSTACK(1:30) CONVERTING
063400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
063500         TO "abcdefghijklmnopqrstuvwxyz"
063600     MOVE 0.50 TO WS-SCORE-CATEGORY
063700     MOVE "beach       " TO WS-NEEDLE
063800     PERFORM R14-TEST-NEEDLE
063900     IF WS-NOT-FOUND
064000         MOVE "backwater   " TO WS-NEEDLE
064100         PERFORM R14-TEST-NEEDLE
064200     END-IF
064300     IF WS-NOT-FOUND
064400         MOVE "spiritual   " TO WS-NEEDLE
064500         PERFORM R14-TEST-NEEDLE
064600     END-IF
064700     IF WS-NOT-FOUND
064800         MOVE "devotion    " TO WS-NEEDLE
064900         PERFORM R14-TEST-NEEDLE
065000     END-IF
065100     IF WS-FOUND
065200         MOVE 0.90 TO WS-SCORE-CATEGORY
065300         GO TO R14-CATEGORY-BOOST-EXIT
065400     END-IF
065500     MOVE "hill        " TO WS-NEEDLE
065600     PERFORM R14-TEST-NEEDLE
065700     IF WS-NOT-FOUND
065800         MOVE "mountain    " TO WS-NEEDLE
065900         PERFORM R14-TEST-NEEDLE
066000     END-IF
066100     IF WS-NOT-FOUND
066200         MOVE "snow        " TO WS-NEEDLE
066300         PERFORM R14-TEST-NEEDLE
066400     END-IF
066500     IF WS-NOT-FOUND
066600         MOVE "leh         " TO WS-NEEDLE
066700         PERFORM R14-TEST-NEEDLE
066800     END-IF
066900     IF WS-NOT-FOUND
067000         MOVE "ladakh      " TO WS-NEEDLE
067100         PERFORM R14-TEST-NEEDLE
067200     END-IF
067300     IF WS-NOT-FOUND
067400         MOVE "yoga        " TO WS-NEEDLE
067500         PERFORM R14-TEST-NEEDLE
067600     END-IF
067700     IF WS-FOUND
067800         MOVE 0.85 TO WS-SCORE-CATEGORY
067900         GO TO R14-CATEGORY-BOOST-EXIT
068000     END-IF
068100     MOVE "night       " TO WS-NEEDLE
068200     PERFORM R14-TEST-NEEDLE
068300     IF WS-NOT-FOUND
068400         MOVE "life        " TO WS-NEEDLE
068500         PERFORM R14-TEST-NEEDLE
068600     END-IF
068700     IF WS-NOT-FOUND
068800         MOVE "city        " TO WS-NEEDLE
068900         PERFORM R14-TEST-NEEDLE
069000     END-IF
069100     IF WS-NOT-FOUND
069200         MOVE "tour        " TO WS-NEEDLE
069300         PERFORM R14-TEST-NEEDLE
069400     END-IF
069500     IF WS-FOUND
069600         MOVE 0.75 TO WS-SCORE-CATEGORY
069700     END-IF
069800 R14-CATEGORY-BOOST-EXIT.
069900     EXIT
070000     .
070100
070200 R14-TEST-NEEDLE.
070300     MOVE 0 TO WS-NEEDLE-LEN WS-SCAN-P
070400     SET WS-NOT-FOUND TO TRUE
070500     PERFORM R14-MEASURE-NEEDLE
070600         VARYING WS-SCAN-P FROM 12 BY -1 UNTIL WS-SCAN-P < 1
070700              OR WS-NEEDLE-LEN NOT = 0
070800     PERFORM R14-TEST-POS
070900         VARYING WS-SCAN-P FROM 1 BY 1
071000         UNTIL WS-SCAN-P > (31 - WS-NEEDLE-LEN) OR WS-FOUND
071100     .
071200
071300 R14-MEASURE-NEEDLE.
071400     IF WS-NEEDLE(WS-SCAN-P:1) NOT = SPACE
071500         MOVE WS-SCAN-P TO WS-NEEDLE-LEN
071600     END-IF
071700     .
071800
071900 R14-TEST-POS.
072000     IF WS-HAYSTACK(WS-SCAN-P:WS-NEEDLE-LEN) =
072100        WS-NEEDLE(1:WS-NEEDLE-LEN)
072200         SET WS-FOUND TO TRUE
072300     END-IF
072400     .
072500
072600*    R15 - ADEQUATION DES MOIS.
072700 R15-MONTHS-FIT.
072800     IF WS-C-MONTH-COUNT = 0
072900         MOVE 0.5 TO WS-SCORE-MONTHS
073000         GO TO R15-MONTHS-FIT-EXIT
073100     END-IF
073200     PERFORM R15-TEST-DEST-EMPTY
073300     IF WS-FOUND
073400         MOVE 0.5 TO WS-SCORE-MONTHS
073500         GO TO R15-MONTHS-FIT-EXIT
073600     END-IF
073700     MOVE 0 TO WS-MONTH-MATCH-CNT
073800     PERFORM R15-TEST-ONE-MONTH
073900         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-C-MONTH-COUNT
074000     COMPUTE WS-SCORE-MONTHS ROUNDED =
074100         WS-MONTH-MATCH-CNT / WS-C-MONTH-COUNT
074200     IF WS-SCORE-MONTHS > 1
074300         MOVE 1 TO WS-SCORE-MONTHS
074400     END-IF
074500 R15-MONTHS-FIT-EXIT.
074600     EXIT
074700     .
074800
074900 R15-TEST-DEST-EMPTY.
075000     SET WS-FOUND TO TRUE
075100     PERFORM R15-TEST-ONE-SLOT-EMPTY
075200         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 6 OR WS-NOT-FOUND
075300     .
075400
075500 R15-TEST-ONE-SLOT-EMPTY.
075600     IF WS-D-MONTH(WS-I WS-K) NOT = SPACES
075700         SET WS-NOT-FOUND TO TRUE
075800     END-IF
075900     .
076000
076100 R15-TEST-ONE-MONTH.
076200     PERFORM R15-TEST-ONE-SLOT
076300         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 6
076400     .
076500
076600 R15-TEST-ONE-SLOT.
076700     IF WS-D-MONTH(WS-I WS-K) = WS-C-MONTHS(WS-J)
076800        AND WS-D-MONTH(WS-I WS-K) NOT = SPACES
076900         ADD 1 TO WS-MONTH-MATCH-CNT
077000     END-IF
077100     .
077200
077300*    R16 - ADEQUATION DE DISTANCE.
077400 R16-DISTANCE-FIT.
077500     IF NOT C-HAS-DISTANCE
077600         MOVE 0.5 TO WS-SCORE-DISTANCE
077700         GO TO R16-DISTANCE-FIT-EXIT
077800     END-IF
077900     IF WS-D-DISTANCE(WS-I) <= WS-C-DISTANCE
078000         COMPUTE WS-RATIO ROUNDED =
078100             WS-D-DISTANCE(WS-I) / WS-C-DISTANCE
078200         COMPUTE WS-SCORE-DISTANCE ROUNDED =
078300             1.0 - (WS-RATIO * 0.3)
078400         IF WS-SCORE-DISTANCE > 1
078500             MOVE 1 TO WS-SCORE-DISTANCE
078600         END-IF
078700     ELSE
078800         COMPUTE WS-RATIO ROUNDED =
078900             (WS-D-DISTANCE(WS-I) - WS-C-DISTANCE) / WS-C-DISTANCE
079000         IF WS-RATIO > 0.5
079100             MOVE 0.5 TO WS-PENALTY
079200         ELSE
079300             MOVE WS-RATIO TO WS-PENALTY
079400         END-IF
079500         COMPUTE WS-SCORE-DISTANCE ROUNDED = 1.0 - WS-PENALTY
079600         IF WS-SCORE-DISTANCE < 0.3
079700             MOVE 0.3 TO WS-SCORE-DISTANCE
079800         END-IF
079900     END-IF
080000 R16-DISTANCE-FIT-EXIT.
080100     EXIT
080200     .
080300
080400******************************************************************
080500*    ECRITURE DE L-ENREGISTREMENT NON TRIE (ZONE SD EN CLAIR).
080600
080700 WRITE-RAW-SCORE.
080800     MOVE SPACES TO WK-SCORE-REC
080900     MOVE WS-SCORE-TOTAL  TO SD-SCORE
081000     MOVE WS-D-RATING(WS-I) TO SD-RATING
081100     MOVE WS-D-SPOT-ID(WS-I) TO SD-SPOT-ID
081200     MOVE SD-SCORE-REC TO WK-SCORE-REC
081300     WRITE WK-SCORE-REC
081400     .
081500
081600******************************************************************
081700*    SELECTION DES RESULTATS AU-DESSUS DU SEUIL ET IMPRESSION.
081800
081900 WRITE-RECOMMEND-REPORT.
082000     READ WK-SCORES-SORTED
082100         AT END
082200             SET FF-SCORE TO TRUE
082300             GO TO WRITE-RECOMMEND-REPORT-EXIT
082400     END-READ
082500     MOVE WK-SORTED-REC TO SD-SCORE-REC
082600     IF SD-SCORE < 0.400000
082700         SET BELOW-THRESHOLD TO TRUE
082800         GO TO WRITE-RECOMMEND-REPORT-EXIT
082900     END-IF
083000     ADD 1 TO WS-RANK
083100     PERFORM FIND-DESTINO-BY-ID
083200     MOVE WS-RANK             TO AI-RANK
083300     MOVE SD-SPOT-ID          TO AI-SPOT-ID
083400     MOVE WS-D-NAME(WS-K)     TO AI-NAME
083500     MOVE SD-SCORE            TO AI-SCORE
083600     MOVE WS-D-BUDGET-MIN(WS-K) TO AI-BUDGET-MIN
083700     MOVE WS-D-BUDGET-MAX(WS-K) TO AI-BUDGET-MAX
083800     MOVE WS-D-DURATION(WS-K)   TO AI-DURATION
083900     MOVE WS-D-DISTANCE(WS-K)   TO AI-DISTANCE
084000     MOVE WS-D-RATING(WS-K)     TO AI-RATING
084100     MOVE WS-D-DESCRIPTION(WS-K)(1:40) TO AI-DESCRIPTION
084200     MOVE ARTICLE-INDIV TO R-PRINT-REC
084300     WRITE R-PRINT-REC
084400     IF EXPLAIN-SWITCH-ON
084500         MOVE WS-K TO WS-I
084600         PERFORM WRITE-EXPLANATION
084700     END-IF
084800 WRITE-RECOMMEND-REPORT-EXIT.
084900     EXIT
085000     .
085100
085200 FIND-DESTINO-BY-ID.
085300     MOVE 0 TO WS-K
085400     PERFORM FIND-DESTINO-SCAN
085500         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-TOTAL-DOCS
085600              OR WS-D-SPOT-ID(WS-K) = SD-SPOT-ID
085700     .
085800
085900 FIND-DESTINO-SCAN.
086000     CONTINUE
086100     .
086200
086300******************************************************************
086400*    R17 - DETAIL DES COMPOSANTES (JEU DE POIDS DISTINCT).
086500
086600 WRITE-EXPLANATION.
086610*    CR-1747 - LA RAISON AFFICHEE DISTINGUE DESORMAIS UNE
086620*    COMPOSANTE REELLEMENT EVALUEE (VALEURS DEMANDEE/OFFERTE)
086630*    D-UNE COMPOSANTE RETOMBEE SUR LA NOTE PAR DEFAUT 0,5.
086700     PERFORM R11-BUDGET-FIT THRU R11-BUDGET-FIT-EXIT
086800     MOVE "budget          " TO AE-COMPONENT
086900     COMPUTE AE-WEIGHTED ROUNDED = WS-SCORE-BUDGET * 0.25
086910     IF C-HAS-BUDGET-MAX
086920         MOVE SPACES TO AE-REASON
086930         STRING "BUDGET MAX " WS-C-BUDGET-MAX
086940                " - OFFRE " WS-D-BUDGET-MIN(WS-I)
086950                "-" WS-D-BUDGET-MAX(WS-I)
086960                DELIMITED BY SIZE INTO AE-REASON
086970     ELSE
086980         MOVE "BUDGET NON PRECISE (NOTE PAR DEFAUT 0,5)" TO AE-REASON
086990     END-IF
087100     MOVE ARTICLE-EXPLIC TO R-PRINT-REC
087200     WRITE R-PRINT-REC
087300
087400     PERFORM R12-MOOD-FIT THRU R12-MOOD-FIT-EXIT
087500     MOVE "humeur          " TO AE-COMPONENT
087600     COMPUTE AE-WEIGHTED ROUNDED = WS-SCORE-MOOD * 0.25
087610     IF WS-C-MOOD-COUNT = 0
087620         MOVE "HUMEUR NON PRECISEE (NOTE PAR DEFAUT 0,5)" TO AE-REASON
087630     ELSE
087640         MOVE SPACES TO AE-REASON
087650         STRING "HUMEUR DEMANDEE " WS-C-MOODS(1)
087660                " - OFFERTE " WS-D-MOOD(WS-I 1)
087670                DELIMITED BY SIZE INTO AE-REASON
087680     END-IF
087800     MOVE ARTICLE-EXPLIC TO R-PRINT-REC
087900     WRITE R-PRINT-REC
088000
088100     PERFORM R14-CATEGORY-BOOST THRU R14-CATEGORY-BOOST-EXIT
088200     MOVE "categorie       " TO AE-COMPONENT
088300     COMPUTE AE-WEIGHTED ROUNDED = WS-SCORE-CATEGORY * 0.20
088310     MOVE SPACES TO AE-REASON
088320     STRING "BONIFICATION SELON LE NOM OFFERT: " WS-D-NAME(WS-I)
088330            DELIMITED BY SIZE INTO AE-REASON
088500     MOVE ARTICLE-EXPLIC TO R-PRINT-REC
088600     WRITE R-PRINT-REC
088700
088800     PERFORM R15-MONTHS-FIT THRU R15-MONTHS-FIT-EXIT
088900     MOVE "mois            " TO AE-COMPONENT
089000     COMPUTE AE-WEIGHTED ROUNDED = WS-SCORE-MONTHS * 0.15
089010     IF WS-C-MONTH-COUNT = 0
089020         MOVE "MOIS NON PRECISES (NOTE PAR DEFAUT 0,5)" TO AE-REASON
089030     ELSE
089040         MOVE SPACES TO AE-REASON
089050         STRING "MOIS DEMANDE " WS-C-MONTHS(1)
089060                " - OFFERT " WS-D-MONTH(WS-I 1)
089070                DELIMITED BY SIZE INTO AE-REASON
089080     END-IF
089200     MOVE ARTICLE-EXPLIC TO R-PRINT-REC
089300     WRITE R-PRINT-REC
089400
089500     PERFORM R13-DURATION-FIT THRU R13-DURATION-FIT-EXIT
089600     MOVE "duree           " TO AE-COMPONENT
089700     COMPUTE AE-WEIGHTED ROUNDED = WS-SCORE-DURATION * 0.10
089710     IF C-HAS-DURATION
089720         MOVE SPACES TO AE-REASON
089730         STRING "DUREE DEMANDEE " WS-C-DURATION
089740                " J - OFFERTE " WS-D-DURATION(WS-I) " J"
089750                DELIMITED BY SIZE INTO AE-REASON
089760     ELSE
089770         MOVE "DUREE NON PRECISEE (NOTE PAR DEFAUT 0,5)" TO AE-REASON
089780     END-IF
089900     MOVE ARTICLE-EXPLIC TO R-PRINT-REC
090000     WRITE R-PRINT-REC
090100
090200     PERFORM R16-DISTANCE-FIT THRU R16-DISTANCE-FIT-EXIT
090300     MOVE "distance        " TO AE-COMPONENT
090400     COMPUTE AE-WEIGHTED ROUNDED = WS-SCORE-DISTANCE * 0.05
090410     IF C-HAS-DISTANCE
090420         MOVE SPACES TO AE-REASON
090430         STRING "DISTANCE DEMANDEE " WS-C-DISTANCE
090440                " KM - OFFERTE " WS-D-DISTANCE(WS-I) " KM"
090450                DELIMITED BY SIZE INTO AE-REASON
090460     ELSE
090470         MOVE "DISTANCE NON PRECISEE (NOTE PAR DEFAUT 0,5)" TO AE-REASON
090480     END-IF
090600     MOVE ARTICLE-EXPLIC TO R-PRINT-REC
090700     WRITE R-PRINT-REC
090800     .
090900
091000******************************************************************
091100 FIN-PGM.
091200     STOP RUN.
091300******************************************************************
