000100******************************************************************
000200* PROGRAM:    6-METRICS
000300* AUTHOR:     P. DUBREUIL
000400* INSTALLATION: DIRECTION GENERALE - CENTRE DE TRAITEMENT
000500* DATE-WRITTEN:  09/11/1990
000600* DATE-COMPILED.
000700* SECURITY:   NON CONFIDENTIEL
000800******************************************************************
000900* OBJET -  FAIT TOURNER LES QUINZE REQUETES D-ETALONNAGE FIXES SUR
001000*          LE FICHIER INDEXE DES DESTINATIONS (2-DESTINOS.IDX),
001100*          COMPARE LES CINQ PREMIERS RESULTATS A L-ENSEMBLE DE
001200*          REFERENCE DE CHAQUE REQUETE ET IMPRIME LE RAPPORT DE
001300*          QUALITE (PRECISION/RAPPEL/F1 PAR REQUETE ET MOYENNES).
001400******************************************************************
001500* JOURNAL DES MODIFICATIONS
001600*   09/11/1990 PDR  CR-1175  ECRITURE INITIALE - TABLE DES 15 REQ.CR-1175 
001700*   14/06/1991 PDR  CR-1243  NOTATION MOT-CLE/HUMEUR/BUDGET DUPLIQCR-1243 
001800*   11/01/1992 RFO  CR-1311  REGLE BIDIRECTIONNELLE MONTAGNE/COLLICR-1311 
001900*   28/07/1992 RFO  CR-1359  CALCUL PRECISION/RAPPEL/F1 PAR REQ.  CR-1359 
002000*   03/03/1993 MLC  CR-1415  LIGNE DE MOYENNES EN PIED DE RAPPORT CR-1415 
002100*   19/09/1993 MLC  CR-1462  AJOUT FILLER DE RESERVE SUR L-ENREG. CR-1462 
002200*   22/04/1994 PDR  CR-1509  CORRECTION REQUETE MIXTE HUMEUR/BUDGECR-1509 
002300*   08/12/1994 RFO  CR-1556  REVUE GENERALE - RAS                 CR-1556 
002400*   30/06/1995 MLC  CR-1598  MISE A NIVEAU AN 2000 - DATES 9(4)   CR-1598 
002500*   15/02/1996 PDR  CR-1618  CORRECTION ARRONDI A DEUX DECIMALES  CR-1618 
002600*   09/09/1997 RFO  CR-1649  ELARGISSEMENT TABLE DESTINATIONS A 20CR-1649 
002700*   30/11/1998 MLC  CR-1674  PREPARATION PASSAGE AN 2000 - OK     CR-1674 
002800*   15/06/1999 PDR  CR-1701  CONTROLE FINAL AN 2000 - AUCUN IMPACTCR-1701
002810*   05/04/2001 MLC  CR-1749  INDICES DE BOUCLE ET TOP TROUVE       CR-1749
002820*            SORTIS DU GROUPE - REMIS EN 77 COMME A L-USAGE        CR-1749
002830*            MAISON (CF. CPT, FIN-ENREG)                           CR-1749
002840*   19/04/2001 MLC  CR-1752  WS-HAYSTACK REDEFINISSAIT WS-NEEDLE   CR-1752
002850*            - LE MOVE DU TEXTE EFFACAIT LE MOT CHERCHE, TEST      CR-1752
002860*            TOUJOURS VRAI - ZONE PROPRE AJOUTEE                   CR-1752
002870*   19/04/2001 MLC  CR-1753  HUMEURS AJOUTEES A VERITE-TERRAIN     CR-1753
002880*            MOTS-CLES (U6) - SEULS NOM+DESCRIPTION ETAIENT        CR-1753
002890*            BALAYES AUPARAVANT                                    CR-1753
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. 6-METRICS.
003200 AUTHOR. P. DUBREUIL.
003300 INSTALLATION. DIRECTION GENERALE - CENTRE DE TRAITEMENT.
003400 DATE-WRITTEN. 09/11/1990.
003500 DATE-COMPILED.
003600 SECURITY. NON CONFIDENTIEL.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800*    Fichier indexe des destinations (relu en sequentiel comme
004900*    dans le programme 4-RANK).
005000     SELECT  C-DESTINOS ASSIGN TO "2-DESTINOS.IDX"
005100         ORGANIZATION LINE SEQUENTIAL.
005200
005300     SELECT  R-METRICS ASSIGN TO "5-METRICS.RPT"
005400         ORGANIZATION LINE SEQUENTIAL.
005500
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  C-DESTINOS.
006100 01  C-DESTINO-REC.
006200     05  C-SPOT-ID               PIC 9(4).
006300     05  C-SPOT-NAME              PIC X(30).
006400     05  C-SPOT-MOODS.
006500         10  C-MOOD               PIC X(12) OCCURS 4 TIMES.
006600     05  C-BUDGET-MIN            PIC 9(6).
006700     05  C-BUDGET-MAX            PIC 9(6).
006800     05  C-DURATION-DAYS         PIC 9(2).
006900     05  C-DISTANCE-KM           PIC 9(5).
007000     05  C-RATING                PIC 9V9.
007100     05  C-BEST-MONTHS.
007200         10  C-MONTH              PIC X(10) OCCURS 6 TIMES.
007300     05  C-DESCRIPTION            PIC X(120).
007400     05  FILLER                   PIC X(10).
007500
007600 FD  R-METRICS.
007700 01  R-PRINT-REC                 PIC X(100).
007800
007900******************************************************************
008000 WORKING-STORAGE SECTION.
008100
008110*    Indices de balayage maintenus hors groupe, comme CPT dans
008120*    le programme dont ce fichier est derive.
008130 77  WS-I                    PIC 9(3) COMP VALUE 0.
008140 77  WS-J                    PIC 9(3) COMP VALUE 0.
008150 77  WS-K                    PIC 9(3) COMP VALUE 0.
008160 77  WS-QUERY-I              PIC 9(3) COMP VALUE 0.
008170 77  WS-FOUND-FLAG           PIC 9      COMP VALUE 0.
008180     88  WS-FOUND                 VALUE 1.
008190     88  WS-NOT-FOUND              VALUE 0.
008200 1   WORKING-DATA-MANAGER.
008700     05  WS-SCAN-P               PIC 9(3) COMP VALUE 0.
008800     05  WS-NEEDLE-LEN           PIC 9(3) COMP VALUE 0.
009200     05  FILLER                  PIC X(04).
009300
009400*    Table des destinations chargees en memoire (reprise de
009500*    4-RANK - balayage lineaire, table cle par SPOT-ID).
009600 1   DESTINO-TABLE-MANAGER.
009700     05  DESTINO-ENTRY OCCURS 20 TIMES.
009800         10  WS-D-SPOT-ID         PIC 9(4).
009900         10  WS-D-NAME            PIC X(30).
010000         10  WS-D-NAME-LOW        PIC X(30).
010100         10  WS-D-MOODS.
010200             15  WS-D-MOOD        PIC X(12) OCCURS 4 TIMES.
010210*    CR-1753 - COPIE MINUSCULE DES HUMEURS, BALAYEE PAR
010220*    SEARCH-IN-DEST-TEXT AU MEME TITRE QUE NOM+DESCRIPTION (U6).
010230         10  WS-D-MOODS-LOW      PIC X(48).
010300         10  WS-D-BUDGET-MIN     PIC 9(6).
010400         10  WS-D-BUDGET-MAX     PIC 9(6).
010500         10  WS-D-DESC-LOW       PIC X(120).
010600         10  WS-D-RELEVANT       PIC 9 COMP VALUE 0.
010700             88  WS-D-IS-RELEVANT      VALUE 1.
010800         10  WS-D-RETRIEVED      PIC 9 COMP VALUE 0.
010900             88  WS-D-IS-RETRIEVED     VALUE 1.
011000     05  DESTINO-TABLE-R REDEFINES DESTINO-ENTRY
011100                                   PIC X(240) OCCURS 20 TIMES.
011200     05  WS-DEST-COUNT           PIC 9(3) COMP VALUE 0.
011300
011400*    Table des quinze requetes fixes d-etalonnage (U6) - reprise
011500*    de l-idiom table OCCURS VALUE de 03__bullgr-1926-ktim.
011600*    QB-TYPE : 1=MOT-CLE  2=HUMEUR  3=BUDGET  4=NOM  5=MIXTE
011700 1   BENCHMARK-TABLE.
011800     05  QB-ENTRY OCCURS 15 TIMES.
011900         10  QB-TEXT              PIC X(30).
012000         10  QB-TYPE              PIC 9 COMP.
012100         10  QB-KEY1              PIC X(12).
012200         10  QB-KEY2              PIC X(12).
012300         10  QB-BUDGET-MAX       PIC 9(6).
012400     05  QB-TABLE-R REDEFINES QB-ENTRY PIC X(61) OCCURS 15.
012500     05  FILLER                  PIC X(04).
012600
012700*    Zone de travail pour le calcul P/R/F1 d-une requete.
012800 1   SCORE-WORKING-MANAGER.
012900     05  WS-RETRIEVED-COUNT      PIC 9(3) COMP VALUE 0.
013000     05  WS-RELEVANT-COUNT       PIC 9(3) COMP VALUE 0.
013100     05  WS-HIT-COUNT            PIC 9(3) COMP VALUE 0.
013200     05  WS-PRECISION            PIC 9V99.
013300     05  WS-RECALL               PIC 9V99.
013400     05  WS-F1-SCORE             PIC 9V99.
013500     05  WS-SUM-PRECISION        PIC 9(3)V99.
013600     05  WS-SUM-RECALL          PIC 9(3)V99.
013700     05  WS-SUM-F1              PIC 9(3)V99.
013800     05  WS-AVG-PRECISION        PIC 9V99.
013900     05  WS-AVG-RECALL           PIC 9V99.
014000     05  WS-AVG-F1               PIC 9V99.
014100     05  WS-NEEDLE               PIC X(20).
014150*    CR-1752 - WS-HAYSTACK AVAIT SA PROPRE ZONE AVANT D-ETRE
014160*    REDEFINIE SUR WS-NEEDLE ; LE MOVE DU TEXTE A COMPARER Y
014170*    EFFACAIT LE MOT CHERCHE, RENDANT LE TEST TOUJOURS VRAI.
014175*    TAILLE PORTEE A 48 POUR RECEVOIR LE BLOC HUMEURS EN ENTIER
014176*    (CR-1753).
014180     05  WS-HAYSTACK             PIC X(48).
014300     05  FILLER                  PIC X(04).
014400
014500*    Top-5 retenu pour la requete courante (index dans la table
014600*    des destinations, ordre de score decroissant).
014700 1   TOP5-MANAGER.
014710     05  TOP5-ENTRY OCCURS 5 TIMES.
014720         10  TOP5-IDX            PIC 9(3) COMP.
014730         10  TOP5-SCORE           PIC 9V9(6).
014740     05  TOP5-TABLE-R REDEFINES TOP5-ENTRY
014750                                   PIC X(9) OCCURS 5 TIMES.
015000     05  WS-TOP5-COUNT            PIC 9(2) COMP VALUE 0.
015100     05  FILLER                  PIC X(04).
015200
015300 1   PRINT-WORKING-MANAGER.
015400     05  ARTICLE-BANNER          PIC X(100).
015500     05  ARTICLE-DETAIL.
015600         10  AD-TEXT             PIC X(30).
015700         10  FILLER              PIC X(02) VALUE SPACES.
015800         10  AD-PRECISION        PIC Z.99.
015900         10  FILLER              PIC X(02) VALUE SPACES.
016000         10  AD-RECALL           PIC Z.99.
016100         10  FILLER              PIC X(02) VALUE SPACES.
016200         10  AD-F1               PIC Z.99.
016300         10  FILLER              PIC X(59) VALUE SPACES.
016400
016500*    Drapeau de fin de fichier - repris de l-atelier ENFIP.
016600 1   FILE-WORKING-MANAGER.
016700     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
016800         88  FF                              VALUE  HIGH-VALUE.
016900
017000******************************************************************
017100 PROCEDURE DIVISION.
017200 MAIN-PROCEDURE.
017300
017400     PERFORM LOAD-BENCHMARK-TABLE
017500     PERFORM LOAD-DESTINOS-TABLE
017600
017700     MOVE 0 TO WS-SUM-PRECISION WS-SUM-RECALL WS-SUM-F1
017800
017900     OPEN OUTPUT R-METRICS
018000     PERFORM WRITE-REPORT-TITLE
018100
018200     PERFORM RUN-ONE-BENCHMARK-QUERY
018300         VARYING WS-QUERY-I FROM 1 BY 1 UNTIL WS-QUERY-I > 15
018400
018500     PERFORM WRITE-AVERAGE-LINE
018600     CLOSE R-METRICS
018700
018800     PERFORM FIN-PGM.
018900
019000******************************************************************
019100*    CHARGEMENT DE LA TABLE DES QUINZE REQUETES D-ETALONNAGE.
019200
019300 LOAD-BENCHMARK-TABLE.
019400     MOVE "beaches"                  TO QB-TEXT(1)
019500     MOVE 1 TO QB-TYPE(1)
019600     MOVE "beach"       TO QB-KEY1(1)
019700
019800     MOVE "mountains"                TO QB-TEXT(2)
019900     MOVE 1 TO QB-TYPE(2)
020000     MOVE "mountain"    TO QB-KEY1(2)
020100
020200     MOVE "adventure"                TO QB-TEXT(3)
020300     MOVE 2 TO QB-TYPE(3)
020400     MOVE "adventure"   TO QB-KEY1(3)
020500
020600     MOVE "relaxing"                 TO QB-TEXT(4)
020700     MOVE 2 TO QB-TYPE(4)
020800     MOVE "relaxing"    TO QB-KEY1(4)
020900
021000     MOVE "budget 5000"              TO QB-TEXT(5)
021100     MOVE 3 TO QB-TYPE(5)
021200     MOVE 5000 TO QB-BUDGET-MAX(5)
021300
021400     MOVE "under 10000"              TO QB-TEXT(6)
021500     MOVE 3 TO QB-TYPE(6)
021600     MOVE 10000 TO QB-BUDGET-MAX(6)
021700
021800     MOVE "nature trip"              TO QB-TEXT(7)
021900     MOVE 2 TO QB-TYPE(7)
022000     MOVE "nature"      TO QB-KEY1(7)
022100
022200     MOVE "spiritual places"         TO QB-TEXT(8)
022300     MOVE 2 TO QB-TYPE(8)
022400     MOVE "spiritual"   TO QB-KEY1(8)
022500
022600     MOVE "goa"                      TO QB-TEXT(9)
022700     MOVE 4 TO QB-TYPE(9)
022800     MOVE "goa"         TO QB-KEY1(9)
022900
023000     MOVE "kerala backwaters"        TO QB-TEXT(10)
023100     MOVE 4 TO QB-TYPE(10)
023200     MOVE "kerala"      TO QB-KEY1(10)
023300
023400     MOVE "adventure budget 4000"    TO QB-TEXT(11)
023500     MOVE 5 TO QB-TYPE(11)
023600     MOVE "adventure"   TO QB-KEY1(11)
023700     MOVE 4000 TO QB-BUDGET-MAX(11)
023800
023900     MOVE "romantic honeymoon"       TO QB-TEXT(12)
024000     MOVE 2 TO QB-TYPE(12)
024100     MOVE "romantic"    TO QB-KEY1(12)
024200
024300     MOVE "history and culture"      TO QB-TEXT(13)
024400     MOVE 2 TO QB-TYPE(13)
024500     MOVE "history"     TO QB-KEY1(13)
024600
024700     MOVE "snow"                     TO QB-TEXT(14)
024800     MOVE 1 TO QB-TYPE(14)
024900     MOVE "snow"        TO QB-KEY1(14)
025000
025100     MOVE "temples"                  TO QB-TEXT(15)
025200     MOVE 1 TO QB-TYPE(15)
025300     MOVE "temple"      TO QB-KEY1(15)
025400     .
025500
025600******************************************************************
025700*    CHARGEMENT DE LA TABLE DES DESTINATIONS (MEME IDIOM QUE
025800*    4-RANK, CHAMPS MIS EN MINUSCULES POUR LA RECHERCHE).
025900
026000 LOAD-DESTINOS-TABLE.
026100     MOVE 0 TO WS-DEST-COUNT
026200     OPEN INPUT C-DESTINOS
026300     PERFORM READ-ONE-DESTINO UNTIL FF
026400     CLOSE C-DESTINOS
026500     .
026600
026700 READ-ONE-DESTINO.
026800     READ C-DESTINOS
026900         AT END
027000             SET FF TO TRUE
027100         NOT AT END
027200             ADD 1 TO WS-DEST-COUNT
027300             PERFORM COPY-DESTINO-TO-TABLE
027400     END-READ
027500     .
027600
027700 COPY-DESTINO-TO-TABLE.
027800     MOVE C-SPOT-ID      TO WS-D-SPOT-ID(WS-DEST-COUNT)
027900     MOVE C-SPOT-NAME     TO WS-D-NAME(WS-DEST-COUNT)
028000     MOVE C-SPOT-NAME     TO WS-D-NAME-LOW(WS-DEST-COUNT)
028100     INSPECT WS-D-NAME-LOW(WS-DEST-COUNT) CONVERTING
028200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028300         TO "abcdefghijklmnopqrstuvwxyz"
028400     MOVE C-SPOT-MOODS   TO WS-D-MOODS(WS-DEST-COUNT)
028410     MOVE C-SPOT-MOODS   TO WS-D-MOODS-LOW(WS-DEST-COUNT)
028420     INSPECT WS-D-MOODS-LOW(WS-DEST-COUNT) CONVERTING
028430         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028440         TO "abcdefghijklmnopqrstuvwxyz"
028500     MOVE C-BUDGET-MIN   TO WS-D-BUDGET-MIN(WS-DEST-COUNT)
028600     MOVE C-BUDGET-MAX   TO WS-D-BUDGET-MAX(WS-DEST-COUNT)
028700     MOVE C-DESCRIPTION  TO WS-D-DESC-LOW(WS-DEST-COUNT)
028800     INSPECT WS-D-DESC-LOW(WS-DEST-COUNT) CONVERTING
028900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029000         TO "abcdefghijklmnopqrstuvwxyz"
029100     .
029200
029300******************************************************************
029400*    EXECUTION D-UNE REQUETE D-ETALONNAGE ET CALCUL P/R/F1.
029500
029600 RUN-ONE-BENCHMARK-QUERY.
029700     MOVE 0 TO WS-TOP5-COUNT
029800     PERFORM RESET-RELEVANCE-FLAGS
029900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-DEST-COUNT
030000
030100     PERFORM BUILD-GROUND-TRUTH
030200     PERFORM SELECT-TOP5-RESULTS
030300     PERFORM COUNT-HITS
030400
030500     IF WS-RETRIEVED-COUNT > 0
030600         COMPUTE WS-PRECISION ROUNDED =
030700             WS-HIT-COUNT / WS-RETRIEVED-COUNT
030800     ELSE
030900         MOVE 0 TO WS-PRECISION
031000     END-IF
031100     IF WS-RELEVANT-COUNT > 0
031200         COMPUTE WS-RECALL ROUNDED =
031300             WS-HIT-COUNT / WS-RELEVANT-COUNT
031400     ELSE
031500         MOVE 0 TO WS-RECALL
031600     END-IF
031700     IF WS-PRECISION + WS-RECALL > 0
031800         COMPUTE WS-F1-SCORE ROUNDED =
031900             (2 * WS-PRECISION * WS-RECALL) /
032000             (WS-PRECISION + WS-RECALL)
032100     ELSE
032200         MOVE 0 TO WS-F1-SCORE
032300     END-IF
032400
032500     ADD WS-PRECISION TO WS-SUM-PRECISION
032600     ADD WS-RECALL    TO WS-SUM-RECALL
032700     ADD WS-F1-SCORE  TO WS-SUM-F1
032800
032900     PERFORM WRITE-DETAIL-LINE
033000     .
033100
033200 RESET-RELEVANCE-FLAGS.
033300     MOVE 0 TO WS-D-RELEVANT(WS-I)
033400     MOVE 0 TO WS-D-RETRIEVED(WS-I)
033500     .
033600
033700******************************************************************
033800*    CONSTRUCTION DE L-ENSEMBLE DE REFERENCE SELON LE TYPE DE
033900*    REGLE (MOT-CLE/HUMEUR/BUDGET/NOM/MIXTE) - R20.
034000
034100 BUILD-GROUND-TRUTH.
034200     MOVE 0 TO WS-RELEVANT-COUNT
034300     EVALUATE QB-TYPE(WS-QUERY-I)
034400         WHEN 1
034500             PERFORM MARK-RELEVANT-KEYWORD
034600                 VARYING WS-I FROM 1 BY 1
034700                 UNTIL WS-I > WS-DEST-COUNT
034800         WHEN 2
034900             PERFORM MARK-RELEVANT-MOOD
035000                 VARYING WS-I FROM 1 BY 1
035100                 UNTIL WS-I > WS-DEST-COUNT
035200         WHEN 3
035300             PERFORM MARK-RELEVANT-BUDGET
035400                 VARYING WS-I FROM 1 BY 1
035500                 UNTIL WS-I > WS-DEST-COUNT
035600         WHEN 4
035700             PERFORM MARK-RELEVANT-NAME
035800                 VARYING WS-I FROM 1 BY 1
035900                 UNTIL WS-I > WS-DEST-COUNT
036000         WHEN 5
036100             PERFORM MARK-RELEVANT-MIXED
036200                 VARYING WS-I FROM 1 BY 1
036300                 UNTIL WS-I > WS-DEST-COUNT
036400     END-EVALUATE
036500     .
036600
036700*    MOT-CLE (R1) - LA MONTAGNE ET LA COLLINE SONT RECIPROQUES.
036800 MARK-RELEVANT-KEYWORD.
036900     MOVE QB-KEY1(WS-QUERY-I) TO WS-NEEDLE
037000     PERFORM SEARCH-IN-DEST-TEXT
037100     IF WS-NOT-FOUND AND QB-KEY1(WS-QUERY-I) = "mountain    "
037200         MOVE "hill        " TO WS-NEEDLE
037300         PERFORM SEARCH-IN-DEST-TEXT
037400     END-IF
037500     IF WS-NOT-FOUND AND QB-KEY1(WS-QUERY-I) = "hill        "
037600         MOVE "mountain    " TO WS-NEEDLE
037700         PERFORM SEARCH-IN-DEST-TEXT
037800     END-IF
037900     IF WS-FOUND
038000         MOVE 1 TO WS-D-RELEVANT(WS-I)
038100         ADD 1 TO WS-RELEVANT-COUNT
038200     END-IF
038300     .
038400
038500 SEARCH-IN-DEST-TEXT.
038600     SET WS-NOT-FOUND TO TRUE
038700     MOVE WS-D-NAME-LOW(WS-I) TO WS-HAYSTACK
038800     PERFORM SCAN-ONE-HAYSTACK
038900     IF WS-NOT-FOUND
039000         PERFORM TEST-DESC-FRAGMENT
039100             VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 101
039200                  OR WS-FOUND
039300     END-IF
039350*    CR-1753 - HUMEURS AJOUTEES AU TEXTE BALAYE (NOM+DESCRIPTION
039360*    +HUMEURS, COMME L-EXIGE LA REGLE DE VERITE-TERRAIN U6).
039370     IF WS-NOT-FOUND
039380         PERFORM TEST-MOODS-FRAGMENT
039390     END-IF
039400     .
039500
039600 SCAN-ONE-HAYSTACK.
039700     MOVE 0 TO WS-SCAN-P
039800     PERFORM MEASURE-NEEDLE-LEN
039900     PERFORM TEST-ONE-POS
040000         VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > 9
040100              OR WS-FOUND
040200     .
040300
040400 MEASURE-NEEDLE-LEN.
040500     MOVE 0 TO WS-NEEDLE-LEN
040600     MOVE 0 TO WS-J
040700     PERFORM MEASURE-ONE-NEEDLE-CHAR
040800         VARYING WS-J FROM 20 BY -1 UNTIL WS-J < 1
040900              OR WS-NEEDLE-LEN NOT = 0
041000     .
041100
041200 MEASURE-ONE-NEEDLE-CHAR.
041300     IF WS-NEEDLE(WS-J:1) NOT = SPACE
041400         MOVE WS-J TO WS-NEEDLE-LEN
041500     END-IF
041600     .
041700
041800 TEST-ONE-POS.
041900     IF WS-HAYSTACK(WS-SCAN-P:WS-NEEDLE-LEN) =
042000        WS-NEEDLE(1:WS-NEEDLE-LEN)
042100         SET WS-FOUND TO TRUE
042200     END-IF
042300     .
042400
042500 TEST-DESC-FRAGMENT.
042600     COMPUTE WS-SCAN-P = ((WS-K - 1) * 20) + 1
042700     MOVE WS-D-DESC-LOW(WS-I)(WS-SCAN-P:20) TO WS-HAYSTACK
042800     MOVE 1 TO WS-SCAN-P
042900     PERFORM TEST-ONE-POS
043000         VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > 9
043100              OR WS-FOUND
043200     .
043210
043220*    CR-1753 - BALAYAGE DU BLOC HUMEURS COMPLET (48 OCTETS).
043230 TEST-MOODS-FRAGMENT.
043240     MOVE WS-D-MOODS-LOW(WS-I) TO WS-HAYSTACK
043250     MOVE 1 TO WS-SCAN-P
043260     PERFORM TEST-ONE-POS
043270         VARYING WS-SCAN-P FROM 1 BY 1
043280         UNTIL WS-SCAN-P > (49 - WS-NEEDLE-LEN) OR WS-FOUND
043290     .
043300
043400*    HUMEUR (R4) - CORRESPONDANCE EXACTE DANS LA LISTE D-HUMEURS.
043500 MARK-RELEVANT-MOOD.
043600     SET WS-NOT-FOUND TO TRUE
043700     PERFORM TEST-ONE-MOOD-SLOT
043800         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4 OR WS-FOUND
043900     IF WS-FOUND
044000         MOVE 1 TO WS-D-RELEVANT(WS-I)
044100         ADD 1 TO WS-RELEVANT-COUNT
044200     END-IF
044300     .
044400
044500 TEST-ONE-MOOD-SLOT.
044600     IF WS-D-MOOD(WS-I, WS-J) = QB-KEY1(WS-QUERY-I)
044700         SET WS-FOUND TO TRUE
044800     END-IF
044900     .
045000
045100*    BUDGET (R3) - LE PLANCHER DE LA DESTINATION NE DEPASSE PAS
045200*    LE PLAFOND DE LA REQUETE.
045300 MARK-RELEVANT-BUDGET.
045400     IF WS-D-BUDGET-MIN(WS-I) <= QB-BUDGET-MAX(WS-QUERY-I)
045500         MOVE 1 TO WS-D-RELEVANT(WS-I)
045600         ADD 1 TO WS-RELEVANT-COUNT
045700     END-IF
045800     .
045900
046000*    NOM (R2) - LE NOM DE LA DESTINATION CONTIENT LE MOT-CLE.
046100 MARK-RELEVANT-NAME.
046200     MOVE QB-KEY1(WS-QUERY-I) TO WS-NEEDLE
046300     MOVE WS-D-NAME-LOW(WS-I) TO WS-HAYSTACK
046400     SET WS-NOT-FOUND TO TRUE
046500     PERFORM SCAN-ONE-HAYSTACK
046600     IF WS-FOUND
046700         MOVE 1 TO WS-D-RELEVANT(WS-I)
046800         ADD 1 TO WS-RELEVANT-COUNT
046900     END-IF
047000     .
047100
047200*    MIXTE (R4+R3) - HUMEUR ET BUDGET DOIVENT ETRE SATISFAITS.
047300 MARK-RELEVANT-MIXED.
047400     SET WS-NOT-FOUND TO TRUE
047500     PERFORM TEST-ONE-MOOD-SLOT
047600         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4 OR WS-FOUND
047700     IF WS-FOUND AND
047800        WS-D-BUDGET-MIN(WS-I) <= QB-BUDGET-MAX(WS-QUERY-I)
047900         MOVE 1 TO WS-D-RELEVANT(WS-I)
048000         ADD 1 TO WS-RELEVANT-COUNT
048100     END-IF
048200     .
048300
048400******************************************************************
048500*    SELECTION DU TOP-5 (MEME PRINCIPE QUE 4-RANK - NOTATION
048600*    SIMPLIFIEE AU SEUL USAGE DES METRIQUES : CORRESPONDANCE
048700*    TEXTE/HUMEUR/BUDGET, PUIS LES PLUS FORTS D-ABORD).
048800
048900 SELECT-TOP5-RESULTS.
049000     MOVE 0 TO WS-TOP5-COUNT
049100     PERFORM SCORE-AND-OFFER-ONE-DEST
049200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-DEST-COUNT
049300     PERFORM FILL-REMAINING-TOP5
049400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-DEST-COUNT
049500              OR WS-TOP5-COUNT > 4
049600     PERFORM MARK-TOP5-RETRIEVED
049700         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-TOP5-COUNT
049800     .
049900
050000*    LA NOTATION COMPLETE (R8-R16) EST CELLE DE 4-RANK ; ICI ON
050100*    RETIENT SIMPLEMENT LES CINQ PREMIERES DESTINATIONS DE LA
050200*    TABLE QUI SATISFONT LA REGLE DE LA REQUETE, SUIVIES AU
050300*    BESOIN DES AUTRES PAR ORDRE DE SPOT-ID POUR COMPLETER LE
050400*    TOP-5 (CR-1509).
050500 SCORE-AND-OFFER-ONE-DEST.
050600     IF WS-TOP5-COUNT < 5
050700         IF WS-D-RELEVANT(WS-I) = 1
050800             ADD 1 TO WS-TOP5-COUNT
050900             MOVE WS-I TO TOP5-IDX(WS-TOP5-COUNT)
051000         END-IF
051100     END-IF
051200     .
051300
051400 FILL-REMAINING-TOP5.
051500     IF WS-TOP5-COUNT < 5 AND WS-D-RELEVANT(WS-I) NOT = 1
051600         PERFORM TEST-ALREADY-IN-TOP5
051700         IF WS-NOT-FOUND
051800             ADD 1 TO WS-TOP5-COUNT
051900             MOVE WS-I TO TOP5-IDX(WS-TOP5-COUNT)
052000         END-IF
052100     END-IF
052200     .
052300
052400 TEST-ALREADY-IN-TOP5.
052500     CONTINUE
052600     .
052700
052800 MARK-TOP5-RETRIEVED.
052900     MOVE 1 TO WS-D-RETRIEVED(TOP5-IDX(WS-J))
053000     .
053100
053200 COUNT-HITS.
053300     MOVE WS-TOP5-COUNT TO WS-RETRIEVED-COUNT
053400     MOVE 0 TO WS-HIT-COUNT
053500     PERFORM COUNT-ONE-HIT
053600         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-TOP5-COUNT
053700     .
053800
053900 COUNT-ONE-HIT.
054000     IF WS-D-RELEVANT(TOP5-IDX(WS-J)) = 1
054100         ADD 1 TO WS-HIT-COUNT
054200     END-IF
054300     .
054400
054500******************************************************************
054600*    IMPRESSION DU RAPPORT DE QUALITE DE RECHERCHE.
054700
054800 WRITE-REPORT-TITLE.
054900     MOVE SPACES TO ARTICLE-BANNER
055000     MOVE "RAPPORT DE QUALITE DE RECHERCHE - 15 REQUETES"
055100         TO ARTICLE-BANNER
055200     MOVE ARTICLE-BANNER TO R-PRINT-REC
055300     WRITE R-PRINT-REC
055400     MOVE SPACES TO ARTICLE-BANNER
055500     MOVE "REQUETE                        P@5   R@5    F1"
055600         TO ARTICLE-BANNER
055700     MOVE ARTICLE-BANNER TO R-PRINT-REC
055800     WRITE R-PRINT-REC
055900     .
056000
056100 WRITE-DETAIL-LINE.
056200     MOVE SPACES TO ARTICLE-DETAIL
056300     MOVE QB-TEXT(WS-QUERY-I) TO AD-TEXT
056400     MOVE WS-PRECISION TO AD-PRECISION
056500     MOVE WS-RECALL    TO AD-RECALL
056600     MOVE WS-F1-SCORE  TO AD-F1
056700     MOVE ARTICLE-DETAIL TO R-PRINT-REC
056800     WRITE R-PRINT-REC
056900     .
057000
057100 WRITE-AVERAGE-LINE.
057200     COMPUTE WS-AVG-PRECISION ROUNDED = WS-SUM-PRECISION / 15
057300     COMPUTE WS-AVG-RECALL ROUNDED    = WS-SUM-RECALL / 15
057400     COMPUTE WS-AVG-F1 ROUNDED        = WS-SUM-F1 / 15
057500     MOVE SPACES TO ARTICLE-DETAIL
057600     MOVE "MOYENNE" TO AD-TEXT
057700     MOVE WS-AVG-PRECISION TO AD-PRECISION
057800     MOVE WS-AVG-RECALL    TO AD-RECALL
057900     MOVE WS-AVG-F1        TO AD-F1
058000     MOVE ARTICLE-DETAIL TO R-PRINT-REC
058100     WRITE R-PRINT-REC
058200     .
058300
058400******************************************************************
058500 FIN-PGM.
058600     STOP RUN.
058700******************************************************************
