000100******************************************************************
000200* PROGRAM:    2-DESTINOS
000300* AUTHOR:     R. FOURNIER
000400* INSTALLATION: DIRECTION GENERALE - CENTRE DE TRAITEMENT
000500* DATE-WRITTEN:  14/06/1989
000600* DATE-COMPILED.
000700* SECURITY:   NON CONFIDENTIEL
000800******************************************************************
000900* OBJET -  CHARGE LE FICHIER MAITRE DES DESTINATIONS DE VOYAGE,
001000*          CONSTRUIT LA TABLE EN MEMOIRE CLEE PAR SPOT-ID, INDEXE
001100*          LES HUMEURS (MOODS) ET LES TERMES SIGNIFICATIFS DU
001200*          COUPLE NOM/DESCRIPTION, ET ECRIT :
001300*            - LE FICHIER INDEXE DES DESTINATIONS (2-DESTINOS.IDX)
001400*              UTILISE EN ACCES ALEATOIRE PAR LE PROGRAMME 4-RANK
001500*            - UN JOURNAL D'INDEXATION (2-INDEX-LOG.DAT) REPRENANT
001600*              LES ENTREES HUMEUR ET TERME AVEC LEUR FREQUENCE
001700*              DOCUMENTAIRE ET LEUR IDF.
001800******************************************************************
001900* JOURNAL DES MODIFICATIONS
002000*   14/06/1989 RFO  CR-1042  ECRITURE INITIALE - CHARGE/INDEXE    CR-1042 
002100*   02/10/1989 RFO  CR-1077  AJOUT DU CALCUL DE L-IDF PAR TERME   CR-1077 
002200*   19/03/1990 MLC  CR-1129  CORRECTION BORNE HUMEURS VIDES       CR-1129 
002300*   07/11/1990 MLC  CR-1188  TRI DES TERMES AVANT ECRITURE JOURNALCR-1188 
002400*   25/04/1991 RFO  CR-1234  AJOUT FILLER DE RESERVE SUR L-ENREG. CR-1234 
002500*   30/01/1992 PDR  CR-1301  DEDOUBLONNAGE DU TERME PAR ENREG.    CR-1301 
002600*   18/08/1992 PDR  CR-1349  CONTROLE DU COMPTE TOTAL DE SPOTS    CR-1349 
002700*   03/02/1993 MLC  CR-1402  REVUE DE LA TABLE DES PONCTUATIONS   CR-1402 
002800*   22/09/1993 RFO  CR-1455  LIMITE TABLE TERMES PORTEE A 300     CR-1455 
002900*   11/05/1994 PDR  CR-1498  AJOUT REDEFINITION POUR PURGE TABLE  CR-1498 
003000*   14/01/1995 MLC  CR-1543  NETTOYAGE COMMENTAIRES - RAS         CR-1543 
003100*   06/07/1996 RFO  CR-1590  MISE A NIVEAU AN 2000 - DATES 9(4)   CR-1590 
003200*   19/02/1997 PDR  CR-1622  CORRECTION TRONCATURE MOT DE 20 CAR. CR-1622 
003300*   30/11/1998 MLC  CR-1671  PREPARATION PASSAGE AN 2000 - OK     CR-1671 
003400*   15/06/1999 RFO  CR-1698  CONTROLE FINAL AN 2000 - AUCUN IMPACTCR-1698
003410*   08/03/2001 PDR  CR-1741  CORRECTION BORNES TRONQUEES A LA      CR-1741
003420*            RECOMPILATION - SUITE PERTE DE FIN DE LIGNE          CR-1741
003430*   22/03/2001 PDR  CR-1746  L-IDF ET LE JOURNAL DE TERMES NE      CR-1746
003440*            PORTAIENT QUE SUR LE DERNIER ARTICLE LU - BORNE       CR-1746
003450*            REPRISE SUR WS-TERM-COUNT (CORPUS ENTIER)             CR-1746
003460*   05/04/2001 MLC  CR-1749  INDICES DE BOUCLE ET TOP TROUVE       CR-1749
003470*            SORTIS DU GROUPE - REMIS EN 77 COMME A L-USAGE        CR-1749
003480*            MAISON (CF. CPT, FIN-ENREG)                           CR-1749
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. 2-DESTINOS.
003800 AUTHOR. R. FOURNIER.
003900 INSTALLATION. DIRECTION GENERALE - CENTRE DE TRAITEMENT.
004000 DATE-WRITTEN. 14/06/1989.
004100 DATE-COMPILED.
004200 SECURITY. NON CONFIDENTIEL.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400*    Fichier maitre (entree)
005500     SELECT  F-DESTINOS ASSIGN TO "1-DESTINOS.DAT"
005600         ORGANIZATION LINE SEQUENTIAL.
005700
005800*    Fichier indexe (sortie, relu par 4-RANK)
005900     SELECT  C-DESTINOS ASSIGN TO "2-DESTINOS.IDX"
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS RANDOM
006200         RECORD KEY IS C-SPOT-ID.
006300
006400*    Journal d'indexation (sortie)
006500     SELECT  C-INDEX-LOG ASSIGN TO "2-INDEX-LOG.DAT"
006600         ORGANIZATION LINE SEQUENTIAL.
006700
006800******************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200*    Enregistrement maitre des destinations de voyage.
007300 FD  F-DESTINOS.
007400 01  F-DESTINO-REC.
007500     05  F-SPOT-ID               PIC 9(4).
007600     05  F-SPOT-NAME              PIC X(30).
007700     05  F-SPOT-MOODS.
007800         10  F-MOOD               PIC X(12) OCCURS 4 TIMES.
007900     05  F-BUDGET-MIN            PIC 9(6).
008000     05  F-BUDGET-MAX            PIC 9(6).
008100     05  F-DURATION-DAYS         PIC 9(2).
008200     05  F-DISTANCE-KM           PIC 9(5).
008300     05  F-RATING                PIC 9V9.
008400     05  F-BEST-MONTHS.
008500         10  F-MONTH              PIC X(10) OCCURS 6 TIMES.
008600     05  F-DESCRIPTION            PIC X(120).
008700     05  FILLER                   PIC X(10).
008800
008900*    Enregistrement indexe (meme contenu que le maitre, plus cle).
009000 FD  C-DESTINOS.
009100 01  C-DESTINO-REC.
009200     05  C-SPOT-ID               PIC 9(4).
009300     05  C-SPOT-NAME              PIC X(30).
009400     05  C-SPOT-MOODS.
009500         10  C-MOOD               PIC X(12) OCCURS 4 TIMES.
009600     05  C-BUDGET-MIN            PIC 9(6).
009700     05  C-BUDGET-MAX            PIC 9(6).
009800     05  C-DURATION-DAYS         PIC 9(2).
009900     05  C-DISTANCE-KM           PIC 9(5).
010000     05  C-RATING                PIC 9V9.
010100     05  C-BEST-MONTHS.
010200         10  C-MONTH              PIC X(10) OCCURS 6 TIMES.
010300     05  C-DESCRIPTION            PIC X(120).
010400     05  FILLER                   PIC X(10).
010500
010600*    Journal d'indexation - article generique de 80 car.
010700 FD  C-INDEX-LOG.
010800 01  C-INDEX-LOG-REC             PIC X(80).
010900
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011200
011210*    Compteurs de parcours de table maintenus hors groupe, comme
011220*    CPT dans le programme dont ce fichier est derive.
011230 77  WS-DOC-I                PIC 9(3) COMP VALUE 0.
011240 77  WS-MOOD-I               PIC 9(3) COMP VALUE 0.
011250 77  WS-TERM-I               PIC 9(3) COMP VALUE 0.
011260 77  WS-FOUND-FLAG           PIC 9      COMP VALUE 0.
011270     88  WS-FOUND                VALUE 1.
011280     88  WS-NOT-FOUND             VALUE 0.
011290
011300 1   WORKING-DATA-MANAGER.
011400     05  WS-TOTAL-DOCS           PIC 9(3) COMP VALUE 0.
011800     05  WS-TOK-I                PIC 9(3) COMP VALUE 0.
011900     05  WS-TOK-COUNT            PIC 9(3) COMP VALUE 0.
012000     05  WS-SCAN-P               PIC 9(3) COMP VALUE 0.
012100     05  WS-TOKEN-LEN            PIC 9(3) COMP VALUE 0.
012500
012600*    Table des destinations chargees en memoire (U2 - table cle
012700*    par SPOT-ID ; recherche par balayage lineaire comme dans
012800*    FIND-NUMERO-DEPARTEMENT du programme dont ce fichier est
012900*    derive).
013000 1   DESTINO-TABLE-MANAGER.
013100     05  DESTINO-ENTRY OCCURS 20 TIMES.
013200         10  WS-D-SPOT-ID         PIC 9(4).
013300         10  WS-D-NAME            PIC X(30).
013400         10  WS-D-MOODS.
013500             15  WS-D-MOOD        PIC X(12) OCCURS 4 TIMES.
013600         10  WS-D-BUDGET-MIN     PIC 9(6).
013700         10  WS-D-BUDGET-MAX     PIC 9(6).
013800         10  WS-D-DURATION       PIC 9(2).
013900         10  WS-D-DISTANCE       PIC 9(5).
014000         10  WS-D-RATING         PIC 9V9.
014100         10  WS-D-MONTHS.
014200             15  WS-D-MONTH       PIC X(10) OCCURS 6 TIMES.
014300         10  WS-D-DESCRIPTION     PIC X(120).
014400
014500*    Zone de travail pour la tokenisation NOM + DESCRIPTION.
014600 1   TOKEN-WORKING-MANAGER.
014700     05  WS-TEXT-BUFFER          PIC X(160).
014800     05  WS-TEXT-BUFFER-R REDEFINES WS-TEXT-BUFFER
014900                                   PIC X(8) OCCURS 20 TIMES.
015000     05  WS-TOKEN-TABLE.
015100         10  WS-TOKEN            PIC X(20) OCCURS 30 TIMES.
015200     05  WS-SEEN-TABLE.
015300         10  WS-SEEN-TERM        PIC X(20) OCCURS 30 TIMES.
015400     05  WS-SEEN-COUNT           PIC 9(3) COMP VALUE 0.
015500
015600*    Table des humeurs rencontrees -> liste des SPOT-ID.
015700 1   MOOD-INDEX-MANAGER.
015800     05  MOOD-ENTRY OCCURS 40 TIMES.
015900         10  WS-MOOD-NAME         PIC X(12).
016000         10  WS-MOOD-COUNT        PIC 9(3) COMP VALUE 0.
016100         10  WS-MOOD-IDLIST       PIC X(55).
016200
016300*    Table des termes rencontres -> frequence documentaire et IDF.
016400 1   TERM-INDEX-MANAGER.
016410*    Nombre de termes distincts reellement reperes sur tout le
016420*    corpus - c'est cette borne, et non le compteur par article
016430*    WS-SEEN-COUNT, qui pilote COMPUTE-IDF-TABLE et WRITE-TERM-LOG
016440*    (CR-1746 - l'ancienne borne ne couvrait que le dernier
016450*    article lu).
016460     05  WS-TERM-COUNT       PIC 9(3) COMP VALUE 0.
016500     05  TERM-ENTRY OCCURS 300 TIMES.
016600         10  WS-TERM             PIC X(20).
016700         10  WS-TERM-DOC-FREQ    PIC 9(3) COMP VALUE 0.
016800         10  WS-TERM-IDF         PIC 9(2)V9(4).
016900*    Redefinition utilisee pour la purge de la table en debut
017000*    de traitement (CR-1498).
017100     05  TERM-TABLE-R REDEFINES TERM-ENTRY.
017200         10  WS-TERM-SLOT        PIC X(29) OCCURS 300 TIMES.
017300
017400*    Zone pour le calcul du logarithme naturel (IDF) sans
017500*    fonction intrinseque - developpement en serie de
017600*    2*ARGTANH((X-1)/(X+1)).
017700 1   LN-WORKING-MANAGER.
017800     05  WS-LN-ARG               PIC 9(3)V9(4).
017900     05  WS-LN-U                 PIC S9(3)V9(8).
018000     05  WS-LN-U2                PIC S9(3)V9(8).
018100     05  WS-LN-TERM               PIC S9(3)V9(8).
018200     05  WS-LN-SUM                PIC S9(3)V9(8).
018300     05  WS-LN-K                  PIC 9(2) COMP.
018400     05  WS-LN-RESULT             PIC S9(2)V9(4).
018500
018600*    Ponctuations a remplacer par des espaces avant tokenisation.
018700 1   PUNCT-TABLE.
018800     05  PUNCT-CHAR PIC X VALUE ".". 05  FILLER PIC X VALUE ",".
018900     05  PUNCT-CHAR-2 REDEFINES PUNCT-CHAR PIC X.
019000 1   REDEFINES PUNCT-TABLE.
019100     05  PUNCT-LIST PIC X(15) VALUE ".,!?;:'()-/""".
019200
019300*    Drapeau de fin de fichier - repris de l'atelier ENFIP.
019400 1   FILE-WORKING-MANAGER.
019500* ++===                                fin article rencontre ===++
019600     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
019700         88  FF                              VALUE  HIGH-VALUE.
019800
019900******************************************************************
020000 PROCEDURE DIVISION.
020100 MAIN-PROCEDURE.
020200
020300     OPEN INPUT F-DESTINOS
020400     OPEN OUTPUT C-DESTINOS
020500     OPEN OUTPUT C-INDEX-LOG
020600
020700     PERFORM READ-ALL-DESTINOS UNTIL FF
020800
020900     PERFORM WRITE-DESTINOS-IDX
021000         VARYING WS-DOC-I FROM 1 BY 1 UNTIL WS-DOC-I > WS-TOTAL-DOCS
021100
021200     PERFORM COMPUTE-IDF-TABLE
021300         VARYING WS-TERM-I FROM 1 BY 1 UNTIL WS-TERM-I > WS-TERM-COUNT
021400
021500     PERFORM WRITE-MOOD-LOG
021600         VARYING WS-MOOD-I FROM 1 BY 1 UNTIL WS-MOOD-I > 40
021700
021800     PERFORM WRITE-TERM-LOG
021900         VARYING WS-TERM-I FROM 1 BY 1 UNTIL WS-TERM-I > WS-TERM-COUNT
022000
022100     CLOSE F-DESTINOS C-DESTINOS C-INDEX-LOG
022200
022300     PERFORM FIN-PGM.
022400
022500******************************************************************
022600*    LECTURE SEQUENTIELLE DU MAITRE ET INDEXATION D-UN ENREG.
022700
022800 READ-ALL-DESTINOS.
022900     READ F-DESTINOS
023000         AT END
023100             SET FF TO TRUE
023200         NOT AT END
023300             ADD 1 TO WS-TOTAL-DOCS
023400             MOVE F-SPOT-ID       TO WS-D-SPOT-ID(WS-TOTAL-DOCS)
023500             MOVE F-SPOT-NAME     TO WS-D-NAME(WS-TOTAL-DOCS)
023600             MOVE F-SPOT-MOODS    TO WS-D-MOODS(WS-TOTAL-DOCS)
023700             MOVE F-BUDGET-MIN    TO WS-D-BUDGET-MIN(WS-TOTAL-DOCS)
023800             MOVE F-BUDGET-MAX    TO WS-D-BUDGET-MAX(WS-TOTAL-DOCS)
023900             MOVE F-DURATION-DAYS TO WS-D-DURATION(WS-TOTAL-DOCS)
024000             MOVE F-DISTANCE-KM   TO WS-D-DISTANCE(WS-TOTAL-DOCS)
024100             MOVE F-RATING        TO WS-D-RATING(WS-TOTAL-DOCS)
024200             MOVE F-BEST-MONTHS   TO WS-D-MONTHS(WS-TOTAL-DOCS)
024300             MOVE F-DESCRIPTION   TO WS-D-DESCRIPTION(WS-TOTAL-DOCS)
024400             PERFORM INDEX-ONE-DESTINO
024500     END-READ
024600     .
024700
024800 INDEX-ONE-DESTINO.
024900     PERFORM INDEX-MOODS
025000         VARYING WS-MOOD-I FROM 1 BY 1 UNTIL WS-MOOD-I > 4
025100     PERFORM TOKENIZE-AND-INDEX
025200     .
025300
025400******************************************************************
025500*    INDEXATION DES HUMEURS (U2 - MOOD -> DESTINATIONS)
025600
025700 INDEX-MOODS.
025800     IF WS-D-MOOD(WS-TOTAL-DOCS WS-MOOD-I) NOT = SPACES
025900         PERFORM FIND-OR-ADD-MOOD
026000     END-IF
026100     .
026200
026300 FIND-OR-ADD-MOOD.
026400     MOVE 0 TO WS-SCAN-P
026500     SET WS-NOT-FOUND TO TRUE
026600     PERFORM SCAN-MOOD-TABLE
026700         VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > 40
026800              OR WS-FOUND
026900     IF WS-NOT-FOUND
027000         PERFORM SCAN-MOOD-FREE-SLOT
027100             VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > 40
027200                  OR WS-FOUND
027300     END-IF
027400     .
027500
027600 SCAN-MOOD-TABLE.
027700     IF WS-MOOD-NAME(WS-SCAN-P) = WS-D-MOOD(WS-TOTAL-DOCS WS-MOOD-I)
027800         ADD 1 TO WS-MOOD-COUNT(WS-SCAN-P)
027900         SET WS-FOUND TO TRUE
028000     END-IF
028100     .
028200
028300 SCAN-MOOD-FREE-SLOT.
028400     IF WS-MOOD-NAME(WS-SCAN-P) = SPACES
028500         MOVE WS-D-MOOD(WS-TOTAL-DOCS WS-MOOD-I)
028600             TO WS-MOOD-NAME(WS-SCAN-P)
028700         MOVE 1 TO WS-MOOD-COUNT(WS-SCAN-P)
028800         SET WS-FOUND TO TRUE
028900     END-IF
029000     .
029100
029200******************************************************************
029300*    TOKENISATION NOM + DESCRIPTION ET INDEXATION DES TERMES
029400*    (U2 - TERME -> DESTINATIONS, FREQUENCE DOCUMENTAIRE).
029500
029600 TOKENIZE-AND-INDEX.
029700     MOVE SPACES TO WS-TEXT-BUFFER
029800     MOVE WS-D-NAME(WS-TOTAL-DOCS) TO WS-TEXT-BUFFER-R(1)
029900     MOVE WS-D-DESCRIPTION(WS-TOTAL-DOCS) TO WS-TEXT-BUFFER-R(5)
030000     INSPECT WS-TEXT-BUFFER CONVERTING
030100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030200         TO "abcdefghijklmnopqrstuvwxyz"
030300     INSPECT WS-TEXT-BUFFER REPLACING ALL "." BY " "
030400     INSPECT WS-TEXT-BUFFER REPLACING ALL "," BY " "
030500     INSPECT WS-TEXT-BUFFER REPLACING ALL "!" BY " "
030600     INSPECT WS-TEXT-BUFFER REPLACING ALL "?" BY " "
030700     INSPECT WS-TEXT-BUFFER REPLACING ALL ";" BY " "
030800     INSPECT WS-TEXT-BUFFER REPLACING ALL ":" BY " "
030900     INSPECT WS-TEXT-BUFFER REPLACING ALL "'" BY " "
031000     MOVE SPACES TO WS-TOKEN-TABLE
031100     MOVE 0 TO WS-SEEN-COUNT
031200     MOVE 0 TO WS-TOK-COUNT
031300     UNSTRING WS-TEXT-BUFFER DELIMITED BY ALL SPACE
031400         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3) WS-TOKEN(4)
031500              WS-TOKEN(5) WS-TOKEN(6) WS-TOKEN(7) WS-TOKEN(8)
031600              WS-TOKEN(9) WS-TOKEN(10) WS-TOKEN(11) WS-TOKEN(12)
031700              WS-TOKEN(13) WS-TOKEN(14) WS-TOKEN(15) WS-TOKEN(16)
031800              WS-TOKEN(17) WS-TOKEN(18) WS-TOKEN(19) WS-TOKEN(20)
031900              WS-TOKEN(21) WS-TOKEN(22) WS-TOKEN(23) WS-TOKEN(24)
032000              WS-TOKEN(25) WS-TOKEN(26) WS-TOKEN(27) WS-TOKEN(28)
032100              WS-TOKEN(29) WS-TOKEN(30)
032200         TALLYING WS-TOK-COUNT
032300     MOVE 0 TO WS-SEEN-COUNT
032400     PERFORM ADD-TERM-TO-INDEX
032500         VARYING WS-TOK-I FROM 1 BY 1 UNTIL WS-TOK-I > WS-TOK-COUNT
032600     .
032700
032800 ADD-TERM-TO-INDEX.
032900     PERFORM FIND-TOKEN-LEN
033000     IF WS-TOKEN-LEN > 2
033100         PERFORM CHECK-SEEN-THIS-DOC
033200         IF WS-NOT-FOUND
033300             MOVE WS-TOKEN(WS-TOK-I) TO
033400                  WS-SEEN-TERM(WS-SEEN-COUNT + 1)
033500             ADD 1 TO WS-SEEN-COUNT
033600             PERFORM FIND-OR-ADD-TERM
033700         END-IF
033800     END-IF
033900     .
034000
034100 FIND-TOKEN-LEN.
034200     MOVE 0 TO WS-TOKEN-LEN
034300     MOVE 0 TO WS-SCAN-P
034400     PERFORM MEASURE-ONE-CHAR
034500         VARYING WS-SCAN-P FROM 20 BY -1 UNTIL WS-SCAN-P < 1
034600              OR WS-TOKEN-LEN NOT = 0
034700     .
034800
034900 MEASURE-ONE-CHAR.
035000     IF WS-TOKEN(WS-TOK-I)(WS-SCAN-P:1) NOT = SPACE
035100         MOVE WS-SCAN-P TO WS-TOKEN-LEN
035200     END-IF
035300     .
035400
035500 CHECK-SEEN-THIS-DOC.
035600     SET WS-NOT-FOUND TO TRUE
035700     MOVE 0 TO WS-SCAN-P
035800     PERFORM SCAN-SEEN-TABLE
035900         VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > WS-SEEN-COUNT
036000              OR WS-FOUND
036100     .
036200
036300 SCAN-SEEN-TABLE.
036400     IF WS-SEEN-TERM(WS-SCAN-P) = WS-TOKEN(WS-TOK-I)
036500         SET WS-FOUND TO TRUE
036600     END-IF
036700     .
036800
036900 FIND-OR-ADD-TERM.
037000     SET WS-NOT-FOUND TO TRUE
037100     MOVE 0 TO WS-SCAN-P
037200     PERFORM SCAN-TERM-TABLE
037300         VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > 300
037400              OR WS-FOUND
037500     IF WS-NOT-FOUND
037600         PERFORM SCAN-TERM-FREE-SLOT
037700             VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > 300
037800                  OR WS-FOUND
037900     END-IF
038000     .
038100
038200 SCAN-TERM-TABLE.
038300     IF WS-TERM(WS-SCAN-P) = WS-TOKEN(WS-TOK-I)
038400         ADD 1 TO WS-TERM-DOC-FREQ(WS-SCAN-P)
038500         SET WS-FOUND TO TRUE
038600     END-IF
038700     .
038800
038900 SCAN-TERM-FREE-SLOT.
039000     IF WS-TERM(WS-SCAN-P) = SPACES
039100         MOVE WS-TOKEN(WS-TOK-I) TO WS-TERM(WS-SCAN-P)
039200         MOVE 1 TO WS-TERM-DOC-FREQ(WS-SCAN-P)
039210         ADD 1 TO WS-TERM-COUNT
039300         SET WS-FOUND TO TRUE
039400     END-IF
039500     .
039600
039700******************************************************************
039800*    CALCUL DE L-IDF = LN( TOTAL-DOCS / DOC-FREQ )  (R18 NON, U2)
039900*    DEVELOPPEMENT EN SERIE - AUCUNE FONCTION INTRINSEQUE.
040000
040100 COMPUTE-IDF-TABLE.
040200     IF WS-TERM(WS-TERM-I) NOT = SPACES
040300         COMPUTE WS-LN-ARG ROUNDED =
040400             WS-TOTAL-DOCS / WS-TERM-DOC-FREQ(WS-TERM-I)
040500         PERFORM COMPUTE-LN
040600         MOVE WS-LN-RESULT TO WS-TERM-IDF(WS-TERM-I)
040700     END-IF
040800     .
040900
041000 COMPUTE-LN.
041100     COMPUTE WS-LN-U ROUNDED =
041200         (WS-LN-ARG - 1) / (WS-LN-ARG + 1)
041300     MOVE WS-LN-U TO WS-LN-TERM
041400     MOVE WS-LN-U TO WS-LN-SUM
041500     COMPUTE WS-LN-U2 ROUNDED = WS-LN-U * WS-LN-U
041600     PERFORM ADD-LN-SERIES-TERM
041700         VARYING WS-LN-K FROM 1 BY 1 UNTIL WS-LN-K > 4
041800     COMPUTE WS-LN-RESULT ROUNDED = 2 * WS-LN-SUM
041900     .
042000
042100 ADD-LN-SERIES-TERM.
042200     COMPUTE WS-LN-TERM ROUNDED = WS-LN-TERM * WS-LN-U2
042300     COMPUTE WS-LN-SUM ROUNDED =
042400         WS-LN-SUM + ( WS-LN-TERM / ( (2 * WS-LN-K) + 1 ) )
042500     .
042600
042700******************************************************************
042800*    ECRITURE DU FICHIER INDEXE DES DESTINATIONS.
042900
043000 WRITE-DESTINOS-IDX.
043100     MOVE WS-D-SPOT-ID(WS-DOC-I)      TO C-SPOT-ID
043200     MOVE WS-D-NAME(WS-DOC-I)         TO C-SPOT-NAME
043300     MOVE WS-D-MOODS(WS-DOC-I)        TO C-SPOT-MOODS
043400     MOVE WS-D-BUDGET-MIN(WS-DOC-I)   TO C-BUDGET-MIN
043500     MOVE WS-D-BUDGET-MAX(WS-DOC-I)   TO C-BUDGET-MAX
043600     MOVE WS-D-DURATION(WS-DOC-I)     TO C-DURATION-DAYS
043700     MOVE WS-D-DISTANCE(WS-DOC-I)     TO C-DISTANCE-KM
043800     MOVE WS-D-RATING(WS-DOC-I)       TO C-RATING
043900     MOVE WS-D-MONTHS(WS-DOC-I)       TO C-BEST-MONTHS
044000     MOVE WS-D-DESCRIPTION(WS-DOC-I)  TO C-DESCRIPTION
044100     WRITE C-DESTINO-REC
044200         INVALID KEY
044300             DISPLAY "2-DESTINOS: CLE DEJA UTILISEE - " C-SPOT-ID
044400         NOT INVALID KEY
044500             CONTINUE
044600     END-WRITE
044700     .
044800
044900******************************************************************
045000*    ECRITURE DU JOURNAL D-INDEXATION (HUMEURS PUIS TERMES).
045100
045200 WRITE-MOOD-LOG.
045300     IF WS-MOOD-NAME(WS-MOOD-I) NOT = SPACES
045400         MOVE SPACES TO C-INDEX-LOG-REC
045500         STRING "MOOD  " DELIMITED BY SIZE
045600                WS-MOOD-NAME(WS-MOOD-I) DELIMITED BY SIZE
045700                "  "     DELIMITED BY SIZE
045800                INTO C-INDEX-LOG-REC
045900         WRITE C-INDEX-LOG-REC
046000     END-IF
046100     .
046200
046300 WRITE-TERM-LOG.
046400     IF WS-TERM(WS-TERM-I) NOT = SPACES
046600         MOVE SPACES TO C-INDEX-LOG-REC
046700         STRING "TERM  " DELIMITED BY SIZE
046800                WS-TERM(WS-TERM-I) DELIMITED BY SIZE
046900                "  "     DELIMITED BY SIZE
047000                INTO C-INDEX-LOG-REC
047100         WRITE C-INDEX-LOG-REC
047200     END-IF
047300     .
047800
047900******************************************************************
048000 FIN-PGM.
048100     STOP RUN.
048200******************************************************************
