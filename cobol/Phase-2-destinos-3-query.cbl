000100******************************************************************
000200* PROGRAM:    3-QUERY
000300* AUTHOR:     M. LECLAIR
000400* INSTALLATION: DIRECTION GENERALE - CENTRE DE TRAITEMENT
000500* DATE-WRITTEN:  21/06/1989
000600* DATE-COMPILED.
000700* SECURITY:   NON CONFIDENTIEL
000800******************************************************************
000900* OBJET -  LIT LA DEMANDE EN TEXTE LIBRE DE L-USAGER (1 ENREG. DE
001000*          "2-QUERY.DAT"), LA DECOUPE EN MOTS, ET EN DEGAGE UN
001100*          ENREGISTREMENT DE CONTRAINTES STRUCTUREES (BUDGET,
001200*          HUMEURS, DUREE, DISTANCE, LIEU, MOIS, TERMES
001300*          SIGNIFICATIFS) ECRIT SUR "3-CONSTRAINTS.DAT" POUR LA
001400*          NOTATION PAR LE PROGRAMME 4-RANK.
001500******************************************************************
001600* JOURNAL DES MODIFICATIONS
001700*   21/06/1989 MLC  CR-1043  ECRITURE INITIALE - ANALYSE REQUETE  CR-1043 
001800*   14/11/1989 MLC  CR-1081  TABLE DES ALIAS DE DESTINATION       CR-1081 
001900*   08/04/1990 RFO  CR-1133  REGLE BUDGET - PLAGE N-M             CR-1133 
002000*   22/10/1990 RFO  CR-1192  REGLE BUDGET - MOT CLE PAR DEFAUT    CR-1192 
002100*   14/05/1991 PDR  CR-1237  DETECTION DES 8 CATEGORIES D-HUMEUR  CR-1237 
002200*   30/01/1992 PDR  CR-1305  EXPANSION DES SAISONS EN MOIS        CR-1305 
002300*   19/09/1992 MLC  CR-1352  DEDOUBLONNAGE DE LA LISTE DES MOIS   CR-1352 
002400*   05/03/1993 RFO  CR-1408  CORRECTION BORNE TABLE DES ARRETS    CR-1408 
002500*   21/08/1993 MLC  CR-1459  AJOUT FILLER DE RESERVE SUR L-ENREG. CR-1459 
002600*   17/02/1994 PDR  CR-1501  LIMITE DISTANCE/DUREE A DEUX CHIFFRESCR-1501 
002700*   09/10/1994 RFO  CR-1550  CORRECTION STRIP PONCTUATION FINALE  CR-1550 
002800*   22/06/1995 MLC  CR-1592  REVUE GENERALE - RAS                 CR-1592 
002900*   11/01/1996 PDR  CR-1611  MISE A NIVEAU AN 2000 - DATES 9(4)   CR-1611 
003000*   27/07/1997 RFO  CR-1645  CORRECTION ALIAS LEH/LADAKH          CR-1645 
003100*   30/11/1998 MLC  CR-1672  PREPARATION PASSAGE AN 2000 - OK     CR-1672 
003200*   15/06/1999 PDR  CR-1699  CONTROLE FINAL AN 2000 - AUCUN IMPACTCR-1699
003210*   08/03/2001 MLC  CR-1742  CORRECTION BORNE TRONQUEE A LA        CR-1742
003220*            RECOMPILATION (BOUCLE DES MOIS)                       CR-1742
003230*   02/04/2001 RFO  CR-1748  PERFORM SANS THRU SUR PARSE-BUDGET,   CR-1748
003240*            TEST-ONE-TERM ET SEARCH-SUBSTRING - LE GO TO DE       CR-1748
003250*            SORTIE NE REVENAIT PAS AU POINT D-APPEL               CR-1748
003260*   05/04/2001 MLC  CR-1749  INDICES DE BOUCLE ET TOP TROUVE       CR-1749
003270*            SORTIS DU GROUPE - REMIS EN 77 COMME A L-USAGE        CR-1749
003280*            MAISON (CF. CPT, FIN-ENREG)                           CR-1749
003290*   19/04/2001 PDR  CR-1754  "NEAR"/"WITHIN" MANQUAIENT DE LA      CR-1754
003295*            LISTE DES MOTS VIDES R1 - SURVIVAIENT A TORT          CR-1754
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. 3-QUERY.
003600 AUTHOR. M. LECLAIR.
003700 INSTALLATION. DIRECTION GENERALE - CENTRE DE TRAITEMENT.
003800 DATE-WRITTEN. 21/06/1989.
003900 DATE-COMPILED.
004000 SECURITY. NON CONFIDENTIEL.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT  F-QUERY ASSIGN TO "2-QUERY.DAT"
005300         ORGANIZATION LINE SEQUENTIAL.
005400
005500     SELECT  C-CONSTRAINTS ASSIGN TO "3-CONSTRAINTS.DAT"
005600         ORGANIZATION LINE SEQUENTIAL.
005700
005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  F-QUERY.
006300 01  F-QUERY-REC.
006400     05  F-QUERY-TEXT            PIC X(80).
006500     05  F-TOP-K                 PIC 9(2).
006600     05  FILLER                  PIC X(08).
006700
006800 FD  C-CONSTRAINTS.
006900 01  C-CONSTRAINTS-REC.
007000     05  C-BUDGET-MIN            PIC 9(6).
007100     05  C-BUDGET-MIN-FLAG       PIC X(1).
007200         88  C-BUDGET-MIN-PRESENT     VALUE "Y".
007300     05  C-BUDGET-MAX            PIC 9(6).
007400     05  C-BUDGET-MAX-FLAG       PIC X(1).
007500         88  C-BUDGET-MAX-PRESENT     VALUE "Y".
007600     05  C-MOODS                 PIC X(12) OCCURS 8 TIMES.
007700     05  C-MOOD-COUNT            PIC 9(2).
007800     05  C-DURATION-DAYS         PIC 9(2).
007900     05  C-DURATION-FLAG         PIC X(1).
008000         88  C-DURATION-PRESENT       VALUE "Y".
008100     05  C-DISTANCE-KM           PIC 9(5).
008200     05  C-DISTANCE-FLAG         PIC X(1).
008300         88  C-DISTANCE-PRESENT       VALUE "Y".
008400     05  C-PLACE-NAME            PIC X(30).
008500     05  C-PLACE-FLAG            PIC X(1).
008600         88  C-PLACE-PRESENT          VALUE "Y".
008700     05  C-MONTHS                PIC X(10) OCCURS 12 TIMES.
008800     05  C-MONTH-COUNT           PIC 9(2).
008900     05  C-QUERY-TERMS           PIC X(20) OCCURS 20 TIMES.
009000     05  C-TERM-COUNT            PIC 9(2).
009100     05  C-TOP-K                 PIC 9(2).
009200     05  FILLER                  PIC X(20).
009300
009400******************************************************************
009500 WORKING-STORAGE SECTION.
009600
009610*    Indices de balayage maintenus hors groupe, comme CPT dans
009620*    le programme dont ce fichier est derive.
009630 77  WS-I                    PIC 9(3) COMP VALUE 0.
009640 77  WS-J                    PIC 9(3) COMP VALUE 0.
009650 77  WS-K                    PIC 9(3) COMP VALUE 0.
009660 77  WS-FOUND-FLAG           PIC 9      COMP VALUE 0.
009670     88  WS-FOUND                 VALUE 1.
009680     88  WS-NOT-FOUND              VALUE 0.
009690
009700 1   WORKING-DATA-MANAGER.
010100     05  WS-SCAN-P               PIC 9(3) COMP VALUE 0.
010200     05  WS-NEEDLE-LEN           PIC 9(3) COMP VALUE 0.
010600     05  WS-FOUND-POS            PIC 9(3) COMP VALUE 0.
010700
010800*    Texte de la requete, en minuscules, entoure d-espaces pour
010900*    faciliter la recherche de sous-chaines.
011000 1   QUERY-TEXT-MANAGER.
011100     05  WS-QUERY-LOWER          PIC X(82).
011200     05  WS-NEEDLE               PIC X(20).
011300     05  WS-HAYSTACK REDEFINES WS-NEEDLE PIC X(20).
011400
011500*    Table des mots de la requete, obtenue par decoupage sur
011600*    les espaces (cf. TOKENIZE-AND-INDEX du programme 2-DESTINOS).
011700 1   TOKEN-WORKING-MANAGER.
011800     05  WS-TOK-BUFFER           PIC X(80).
011900     05  WS-TOK-BUFFER-R REDEFINES WS-TOK-BUFFER
012000                                   PIC X(8) OCCURS 10 TIMES.
012100     05  WS-TOK-TABLE.
012200         10  WS-TOK              PIC X(20) OCCURS 20 TIMES.
012300     05  WS-TOK-COUNT            PIC 9(3) COMP VALUE 0.
012400     05  WS-TOK-LEN              PIC 9(3) COMP VALUE 0.
012500     05  WS-DIGIT-COUNT          PIC 9(3) COMP VALUE 0.
012600
012700*    Groupes numeriques extraits de la requete (budget, duree,
012800*    distance reutilisent tous la meme table).
012900 1   NUMBER-GROUP-MANAGER.
013000     05  WS-NUM-GROUP            PIC 9(6) OCCURS 4 TIMES.
013100     05  WS-NUM-GROUP-R REDEFINES WS-NUM-GROUP PIC X(24).
013200     05  WS-NUM-COUNT            PIC 9(2) COMP VALUE 0.
013300     05  FILLER                  PIC X(04).
013400
013500*    Liste des mots vides (R1) - reprise de l-idiom table OCCURS
013600*    VALUE de 03__bullgr-1926-ktim, restituee en style ENFIP.
013700 1   STOP-WORD-TABLE.
013800     05  STOP-WORD PIC X(10) OCCURS 54 TIMES VALUES ARE
013900         "a         " "an        " "the       " "and       "
014000         "or        " "but       " "in        " "on        "
014100         "at        " "to        " "for       " "of        "
014200         "with      " "from      " "by        " "as        "
014300         "is        " "are       " "have      " "has       "
014400         "be        " "can       " "i         " "you       "
014500         "we        " "they      " "what      " "where     "
014600         "when      " "why       " "how       " "please    "
014700         "find      " "show      " "get       " "give      "
014800         "tell      " "me        " "my        " "want      "
014900         "budget    " "rupees    " "rs        " "inr       "
015000         "price     " "cost      " "under     " "upto      "
015100         "between   " "days      " "day       " "week      "
015200         "weeks     " "month     ".
015300 1   STOP-WORD-TABLE-2.
015310*    CR-1754 - "NEAR" ET "WITHIN" AJOUTES (R1 LES EXIGE EN FIN DE
015320*    LISTE ET ILS SURVIVAIENT A TORT COMME TERMES SIGNIFICATIFS).
015400     05  STOP-WORD-2 PIC X(10) OCCURS 8 TIMES VALUES ARE
015500         "months    " "km        " "kilometers" "distance  "
015600         "away      " "far       " "near      " "within    ".
015700
015800*    Table des alias de destination (R2) - balayee dans l-ordre.
015900 1   ALIAS-TABLE.
016000     05  ALIAS-ENTRY OCCURS 14 TIMES.
016100         10  ALIAS-KEY            PIC X(12).
016200         10  ALIAS-NAME           PIC X(30).
016300     INDEXED BY AX.
016400* CR-1645 - LEH ET LADAKH SONT DEUX CLES POUR UN SEUL LIEU.
016500
016600*    Table des 8 categories d-humeur et de leurs mots-cles (R4).
016700 1   MOOD-KEYWORD-TABLE.
016800     05  MOOD-CAT OCCURS 8 TIMES.
016900         10  MOOD-CAT-NAME        PIC X(12).
017000         10  MOOD-CAT-KEY OCCURS 7 TIMES PIC X(12).
017100
017200*    Table des noms de mois et des mots de saison (R5).
017300 1   MONTH-TABLE.
017400     05  MONTH-NAME  PIC X(10) OCCURS 12 TIMES VALUES ARE
017500         "january   " "february  " "march     " "april     "
017600         "may       " "june      " "july      " "august    "
017700         "september " "october   " "november  " "december  ".
017800 1   SEASON-TABLE.
017900     05  SEASON-ENTRY OCCURS 4 TIMES.
018000         10  SEASON-KEY           PIC X(10).
018100         10  SEASON-MONTHS        PIC X(30).
018200
018300*    Zones d-aide aux regles de budget/duree/distance (R3/R6/R7).
018400 1   RULE-HELPER-MANAGER.
018500     05  WS-HAS-RANGE-WORD       PIC 9 COMP VALUE 0.
018600         88  WS-RANGE-WORD-SEEN        VALUE 1.
018700     05  WS-HAS-LIMIT-WORD       PIC 9 COMP VALUE 0.
018800         88  WS-LIMIT-WORD-SEEN        VALUE 1.
018900     05  WS-HAS-DAY-WORD         PIC 9 COMP VALUE 0.
019000         88  WS-DAY-WORD-SEEN          VALUE 1.
019100     05  WS-HAS-KM-WORD          PIC 9 COMP VALUE 0.
019200         88  WS-KM-WORD-SEEN           VALUE 1.
019300     05  WS-SWAP-HOLD            PIC 9(6) COMP VALUE 0.
019400
019500*    Drapeau de fin de fichier - repris de l-atelier ENFIP.
019600 1   FILE-WORKING-MANAGER.
019700     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
019800         88  FF                              VALUE  HIGH-VALUE.
019900
020000******************************************************************
020100 PROCEDURE DIVISION.
020200 MAIN-PROCEDURE.
020300
020400     PERFORM LOAD-ALIAS-TABLE
020500     PERFORM LOAD-MOOD-TABLE
020600     PERFORM LOAD-SEASON-TABLE
020700
020800     OPEN INPUT F-QUERY
020900     OPEN OUTPUT C-CONSTRAINTS
021000
021100     PERFORM READ-QUERY-RECORD UNTIL FF
021200
021300     CLOSE F-QUERY C-CONSTRAINTS
021400
021500     PERFORM FIN-PGM.
021600
021700******************************************************************
021800 READ-QUERY-RECORD.
021900     READ F-QUERY
022000         AT END
022100             SET FF TO TRUE
022200         NOT AT END
022300             PERFORM PARSE-ONE-QUERY
022400     END-READ
022500     .
022600
022700 PARSE-ONE-QUERY.
022800     MOVE SPACES TO C-CONSTRAINTS-REC
022900     MOVE 0 TO C-MOOD-COUNT C-MONTH-COUNT C-TERM-COUNT
023000     MOVE F-TOP-K TO C-TOP-K
023100     MOVE SPACES TO WS-QUERY-LOWER
023200     MOVE F-QUERY-TEXT TO WS-QUERY-LOWER(1:80)
023300     INSPECT WS-QUERY-LOWER CONVERTING
023400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023500         TO "abcdefghijklmnopqrstuvwxyz"
023600     PERFORM TOKENIZE-QUERY
023700     PERFORM EXTRACT-NUMBER-GROUPS
023800     PERFORM FIND-SIGNIFICANT-TERMS
023900     PERFORM FIND-PLACE-ALIAS
024000     PERFORM PARSE-BUDGET THRU PARSE-BUDGET-EXIT
024100     PERFORM FIND-MOODS
024200     PERFORM FIND-MONTHS
024300     PERFORM FIND-DURATION
024400     PERFORM FIND-DISTANCE
024500     PERFORM WRITE-CONSTRAINTS
024600     .
024700
024800******************************************************************
024900*    DECOUPAGE DE LA REQUETE EN MOTS (POUR R1 ET LES GROUPES
025000*    NUMERIQUES).
025100
025200 TOKENIZE-QUERY.
025300     MOVE SPACES TO WS-TOK-BUFFER
025400     MOVE WS-QUERY-LOWER(1:80) TO WS-TOK-BUFFER
025500     MOVE 0 TO WS-TOK-COUNT
025600     MOVE SPACES TO WS-TOK-TABLE
025700     UNSTRING WS-TOK-BUFFER DELIMITED BY ALL SPACE
025800         INTO WS-TOK(1)  WS-TOK(2)  WS-TOK(3)  WS-TOK(4)
025900              WS-TOK(5)  WS-TOK(6)  WS-TOK(7)  WS-TOK(8)
026000              WS-TOK(9)  WS-TOK(10) WS-TOK(11) WS-TOK(12)
026100              WS-TOK(13) WS-TOK(14) WS-TOK(15) WS-TOK(16)
026200              WS-TOK(17) WS-TOK(18) WS-TOK(19) WS-TOK(20)
026300         TALLYING WS-TOK-COUNT
026400     PERFORM STRIP-PUNCTUATION
026500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOK-COUNT
026600     .
026700
026800 STRIP-PUNCTUATION.
026900     INSPECT WS-TOK(WS-I) REPLACING ALL "." BY " "
027000     INSPECT WS-TOK(WS-I) REPLACING ALL "," BY " "
027100     INSPECT WS-TOK(WS-I) REPLACING ALL "!" BY " "
027200     INSPECT WS-TOK(WS-I) REPLACING ALL "?" BY " "
027300     INSPECT WS-TOK(WS-I) REPLACING ALL ";" BY " "
027400     INSPECT WS-TOK(WS-I) REPLACING ALL ":" BY " "
027500     .
027600
027700******************************************************************
027800*    EXTRACTION DES GROUPES DE CHIFFRES (BASE DE R3/R6/R7).
027900
028000 EXTRACT-NUMBER-GROUPS.
028100     MOVE 0 TO WS-NUM-COUNT
028200     MOVE SPACES TO WS-NUM-GROUP(1) WS-NUM-GROUP(2)
028300                    WS-NUM-GROUP(3) WS-NUM-GROUP(4)
028400     MOVE 0 TO WS-NUM-GROUP(1) WS-NUM-GROUP(2)
028500               WS-NUM-GROUP(3) WS-NUM-GROUP(4)
028600     PERFORM TEST-TOKEN-NUMERIC
028700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOK-COUNT
028800              OR WS-NUM-COUNT > 3
028900     .
029000
029100 TEST-TOKEN-NUMERIC.
029200     IF WS-TOK(WS-I) NOT = SPACES
029300         MOVE 1 TO WS-DIGIT-COUNT
029400         SET WS-FOUND TO TRUE
029500         PERFORM TEST-ONE-CHAR-DIGIT
029600             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 10
029700         IF WS-FOUND AND WS-TOK(WS-I) NOT = SPACES
029800             ADD 1 TO WS-NUM-COUNT
029900             MOVE WS-TOK(WS-I) TO WS-NUM-GROUP(WS-NUM-COUNT)
030000         END-IF
030100     END-IF
030200     .
030300
030400 TEST-ONE-CHAR-DIGIT.
030500     IF WS-TOK(WS-I)(WS-J:1) NOT = SPACE
030600         IF WS-TOK(WS-I)(WS-J:1) < "0" OR
030700            WS-TOK(WS-I)(WS-J:1) > "9"
030800             SET WS-NOT-FOUND TO TRUE
030900         END-IF
031000     END-IF
031100     .
031200
031300******************************************************************
031400*    R1 - TERMES SIGNIFICATIFS.
031500
031600 FIND-SIGNIFICANT-TERMS.
031700     PERFORM TEST-ONE-TERM THRU TEST-ONE-TERM-EXIT
031800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOK-COUNT
031900              OR C-TERM-COUNT > 19
032000     .
032100
032200 TEST-ONE-TERM.
032300     IF WS-TOK(WS-I) = SPACES
032400         GO TO TEST-ONE-TERM-EXIT
032500     END-IF
032600     PERFORM MEASURE-TOKEN-LEN
032700     IF WS-TOK-LEN < 3
032800         GO TO TEST-ONE-TERM-EXIT
032900     END-IF
033000     PERFORM TEST-ONE-CHAR-DIGIT-ALL
033100     IF WS-FOUND
033200         GO TO TEST-ONE-TERM-EXIT
033300     END-IF
033400     PERFORM CHECK-STOP-WORD
033500     IF WS-FOUND
033600         GO TO TEST-ONE-TERM-EXIT
033700     END-IF
033800     ADD 1 TO C-TERM-COUNT
033900     MOVE WS-TOK(WS-I) TO C-QUERY-TERMS(C-TERM-COUNT)
034000 TEST-ONE-TERM-EXIT.
034100     EXIT
034200     .
034300
034400 MEASURE-TOKEN-LEN.
034500     MOVE 0 TO WS-TOK-LEN
034600     MOVE 0 TO WS-SCAN-P
034700     PERFORM MEASURE-ONE-TOKEN-CHAR
034800         VARYING WS-SCAN-P FROM 20 BY -1 UNTIL WS-SCAN-P < 1
034900              OR WS-TOK-LEN NOT = 0
035000     .
035100
035200 MEASURE-ONE-TOKEN-CHAR.
035300     IF WS-TOK(WS-I)(WS-SCAN-P:1) NOT = SPACE
035400         MOVE WS-SCAN-P TO WS-TOK-LEN
035500     END-IF
035600     .
035700
035800*    VRAI SI LE MOT EST COMPOSE UNIQUEMENT DE CHIFFRES (R1-C).
035900 TEST-ONE-CHAR-DIGIT-ALL.
036000     SET WS-FOUND TO TRUE
036100     PERFORM TEST-ONE-CHAR-DIGIT
036200         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-TOK-LEN
036300              OR WS-NOT-FOUND
036400     IF WS-TOK-LEN = 0
036500         SET WS-NOT-FOUND TO TRUE
036600     END-IF
036700     .
036800
036900 CHECK-STOP-WORD.
037000     SET WS-NOT-FOUND TO TRUE
037100     MOVE 0 TO WS-SCAN-P
037200     PERFORM SCAN-STOP-TABLE-1
037300         VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > 54
037400              OR WS-FOUND
037500     IF WS-NOT-FOUND
037600         MOVE 0 TO WS-SCAN-P
037700         PERFORM SCAN-STOP-TABLE-2
037800             VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > 8
037900                  OR WS-FOUND
038000     END-IF
038100     .
038200
038300 SCAN-STOP-TABLE-1.
038400     IF STOP-WORD(WS-SCAN-P) = WS-TOK(WS-I)
038500         SET WS-FOUND TO TRUE
038600     END-IF
038700     .
038800
038900 SCAN-STOP-TABLE-2.
039000     IF STOP-WORD-2(WS-SCAN-P) = WS-TOK(WS-I)
039100         SET WS-FOUND TO TRUE
039200     END-IF
039300     .
039400
039500******************************************************************
039600*    R2 - ALIAS DE DESTINATION (PREMIER TROUVE DANS L-ORDRE).
039700
039800 LOAD-ALIAS-TABLE.
039900     MOVE "manali"      TO ALIAS-KEY(1)
040000     MOVE "Manali Hill Station"      TO ALIAS-NAME(1)
040100     MOVE "goa"         TO ALIAS-KEY(2)
040200     MOVE "Goa Beach"                TO ALIAS-NAME(2)
040300     MOVE "kerala"      TO ALIAS-KEY(3)
040400     MOVE "Kerala Backwaters"        TO ALIAS-NAME(3)
040500     MOVE "kochi"       TO ALIAS-KEY(4)
040600     MOVE "Kerala Backwaters"        TO ALIAS-NAME(4)
040700     MOVE "backwaters"  TO ALIAS-KEY(5)
040800     MOVE "Kerala Backwaters"        TO ALIAS-NAME(5)
040900     MOVE "leh"         TO ALIAS-KEY(6)
041000     MOVE "Leh Ladakh Mountain"      TO ALIAS-NAME(6)
041100     MOVE "ladakh"      TO ALIAS-KEY(7)
041200     MOVE "Leh Ladakh Mountain"      TO ALIAS-NAME(7)
041300     MOVE "ooty"        TO ALIAS-KEY(8)
041400     MOVE "Ooty Hill Station"        TO ALIAS-NAME(8)
041500     MOVE "shimla"      TO ALIAS-KEY(9)
041600     MOVE "Shimla Snow Mountain"     TO ALIAS-NAME(9)
041700     MOVE "jaipur"      TO ALIAS-KEY(10)
041800     MOVE "Jaipur City Tour"         TO ALIAS-NAME(10)
041900     MOVE "varanasi"    TO ALIAS-KEY(11)
042000     MOVE "Varanasi Spiritual"       TO ALIAS-NAME(11)
042100     MOVE "mumbai"      TO ALIAS-KEY(12)
042200     MOVE "Mumbai Night Life"        TO ALIAS-NAME(12)
042300     MOVE "rishikesh"   TO ALIAS-KEY(13)
042400     MOVE "Rishikesh Yoga"           TO ALIAS-NAME(13)
042500     MOVE "tirupathi"   TO ALIAS-KEY(14)
042600     MOVE "Tirupathi Spiritual Temple" TO ALIAS-NAME(14)
042700     .
042800
042900 FIND-PLACE-ALIAS.
043000     SET WS-NOT-FOUND TO TRUE
043100     SET AX TO 1
043200     PERFORM TEST-ONE-ALIAS
043300         VARYING AX FROM 1 BY 1 UNTIL AX > 14 OR WS-FOUND
043400     .
043500
043600 TEST-ONE-ALIAS.
043700     MOVE ALIAS-KEY(AX) TO WS-NEEDLE
043800     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
043900     IF WS-FOUND
044000         MOVE ALIAS-NAME(AX) TO C-PLACE-NAME
044100         SET C-PLACE-PRESENT TO TRUE
044200     END-IF
044300     .
044400
044500******************************************************************
044600*    RECHERCHE GENERIQUE DE SOUS-CHAINE (WS-NEEDLE DANS
044700*    WS-QUERY-LOWER).  UTILISEE PAR LES REGLES R2/R4/R5/R9.
044800
044900 SEARCH-SUBSTRING.
045000     MOVE 0 TO WS-NEEDLE-LEN WS-SCAN-P
045100     SET WS-NOT-FOUND TO TRUE
045200     PERFORM MEASURE-NEEDLE-CHAR
045300         VARYING WS-SCAN-P FROM 20 BY -1 UNTIL WS-SCAN-P < 1
045400              OR WS-NEEDLE-LEN NOT = 0
045500     IF WS-NEEDLE-LEN = 0
045600         GO TO SEARCH-SUBSTRING-EXIT
045700     END-IF
045800     MOVE 0 TO WS-SCAN-P
045900     PERFORM TEST-ONE-HAYSTACK-POS
046000         VARYING WS-SCAN-P FROM 1 BY 1
046100         UNTIL WS-SCAN-P > (81 - WS-NEEDLE-LEN) OR WS-FOUND
046200 SEARCH-SUBSTRING-EXIT.
046300     EXIT
046400     .
046500
046600 MEASURE-NEEDLE-CHAR.
046700     IF WS-NEEDLE(WS-SCAN-P:1) NOT = SPACE
046800         MOVE WS-SCAN-P TO WS-NEEDLE-LEN
046900     END-IF
047000     .
047100
047200 TEST-ONE-HAYSTACK-POS.
047300     IF WS-QUERY-LOWER(WS-SCAN-P:WS-NEEDLE-LEN) =
047400        WS-NEEDLE(1:WS-NEEDLE-LEN)
047500         SET WS-FOUND TO TRUE
047600         MOVE WS-SCAN-P TO WS-FOUND-POS
047700     END-IF
047800     .
047900
048000******************************************************************
048100*    R3 - BUDGET (PLAGE, PLAFOND UNIQUE, MOT-CLE PAR DEFAUT).
048200
048300 PARSE-BUDGET.
048400     PERFORM CHECK-RANGE-WORDS
048500     IF WS-RANGE-WORD-SEEN AND WS-NUM-COUNT >= 2
048600         MOVE WS-NUM-GROUP(1) TO C-BUDGET-MIN
048700         MOVE WS-NUM-GROUP(2) TO C-BUDGET-MAX
048800         IF C-BUDGET-MIN > C-BUDGET-MAX
048900             MOVE C-BUDGET-MIN TO WS-SWAP-HOLD
049000             MOVE C-BUDGET-MAX TO C-BUDGET-MIN
049100             MOVE WS-SWAP-HOLD TO C-BUDGET-MAX
049200         END-IF
049300         SET C-BUDGET-MIN-PRESENT TO TRUE
049400         SET C-BUDGET-MAX-PRESENT TO TRUE
049500         GO TO PARSE-BUDGET-EXIT
049600     END-IF
049700     PERFORM CHECK-LIMIT-WORDS
049800     IF (WS-LIMIT-WORD-SEEN OR WS-TOK-COUNT = 1)
049900             AND WS-NUM-COUNT >= 1
050000         MOVE WS-NUM-GROUP(1) TO C-BUDGET-MAX
050100         SET C-BUDGET-MAX-PRESENT TO TRUE
050200         GO TO PARSE-BUDGET-EXIT
050300     END-IF
050400     MOVE "cheap     " TO WS-NEEDLE(1:10)
050500     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
050600     IF WS-NOT-FOUND
050700         MOVE "affordable" TO WS-NEEDLE(1:10)
050800         PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
050900     END-IF
051000     IF WS-NOT-FOUND
051100         MOVE "budget    " TO WS-NEEDLE(1:10)
051200         PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
051300     END-IF
051400     IF WS-NOT-FOUND
051500         MOVE "friendly  " TO WS-NEEDLE(1:10)
051600         PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
051700     END-IF
051800     IF WS-FOUND
051900         MOVE 003500 TO C-BUDGET-MAX
052000         SET C-BUDGET-MAX-PRESENT TO TRUE
052100     END-IF
052200 PARSE-BUDGET-EXIT.
052300     EXIT
052400     .
052500
052600 CHECK-RANGE-WORDS.
052700     MOVE 0 TO WS-HAS-RANGE-WORD
052800     MOVE "to        " TO WS-NEEDLE(1:10)
052900     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
053000     IF WS-FOUND SET WS-RANGE-WORD-SEEN TO TRUE END-IF
053100     MOVE "between   " TO WS-NEEDLE(1:10)
053200     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
053300     IF WS-FOUND SET WS-RANGE-WORD-SEEN TO TRUE END-IF
053400     MOVE "from      " TO WS-NEEDLE(1:10)
053500     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
053600     IF WS-FOUND SET WS-RANGE-WORD-SEEN TO TRUE END-IF
053700     MOVE "-         " TO WS-NEEDLE(1:10)
053800     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
053900     IF WS-FOUND SET WS-RANGE-WORD-SEEN TO TRUE END-IF
054000     .
054100
054200 CHECK-LIMIT-WORDS.
054300     MOVE 0 TO WS-HAS-LIMIT-WORD
054400     MOVE "budget    " TO WS-NEEDLE(1:10)
054500     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
054600     IF WS-FOUND SET WS-LIMIT-WORD-SEEN TO TRUE END-IF
054700     MOVE "rupees    " TO WS-NEEDLE(1:10)
054800     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
054900     IF WS-FOUND SET WS-LIMIT-WORD-SEEN TO TRUE END-IF
055000     MOVE "rs        " TO WS-NEEDLE(1:10)
055100     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
055200     IF WS-FOUND SET WS-LIMIT-WORD-SEEN TO TRUE END-IF
055300     MOVE "inr       " TO WS-NEEDLE(1:10)
055400     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
055500     IF WS-FOUND SET WS-LIMIT-WORD-SEEN TO TRUE END-IF
055600     MOVE "upto      " TO WS-NEEDLE(1:10)
055700     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
055800     IF WS-FOUND SET WS-LIMIT-WORD-SEEN TO TRUE END-IF
055900     MOVE "within    " TO WS-NEEDLE(1:10)
056000     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
056100     IF WS-FOUND SET WS-LIMIT-WORD-SEEN TO TRUE END-IF
056200     MOVE "max       " TO WS-NEEDLE(1:10)
056300     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
056400     IF WS-FOUND SET WS-LIMIT-WORD-SEEN TO TRUE END-IF
056500     MOVE "maximum   " TO WS-NEEDLE(1:10)
056600     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
056700     IF WS-FOUND SET WS-LIMIT-WORD-SEEN TO TRUE END-IF
056800     MOVE "under     " TO WS-NEEDLE(1:10)
056900     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
057000     IF WS-FOUND SET WS-LIMIT-WORD-SEEN TO TRUE END-IF
057100     .
057200
057300******************************************************************
057400*    R4 - DETECTION DES HUMEURS (8 CATEGORIES).
057500
057600 LOAD-MOOD-TABLE.
057700     MOVE "adventure   " TO MOOD-CAT-NAME(1)
057800     MOVE "adventure" TO MOOD-CAT-KEY(1 1)
057900     MOVE "trekking"  TO MOOD-CAT-KEY(1 2)
058000     MOVE "hiking"    TO MOOD-CAT-KEY(1 3)
058100     MOVE "extreme"   TO MOOD-CAT-KEY(1 4)
058200     MOVE "thrill"    TO MOOD-CAT-KEY(1 5)
058300     MOVE "trek"      TO MOOD-CAT-KEY(1 6)
058400     MOVE "climb"     TO MOOD-CAT-KEY(1 7)
058500     MOVE "nature      " TO MOOD-CAT-NAME(2)
058600     MOVE "nature"    TO MOOD-CAT-KEY(2 1)
058700     MOVE "wildlife"  TO MOOD-CAT-KEY(2 2)
058800     MOVE "forest"    TO MOOD-CAT-KEY(2 3)
058900     MOVE "scenic"    TO MOOD-CAT-KEY(2 4)
059000     MOVE "landscape" TO MOOD-CAT-KEY(2 5)
059100     MOVE "hill"      TO MOOD-CAT-KEY(2 6)
059200     MOVE "mountain"  TO MOOD-CAT-KEY(2 7)
059300     MOVE "relaxing    " TO MOOD-CAT-NAME(3)
059400     MOVE "relax"     TO MOOD-CAT-KEY(3 1)
059500     MOVE "chill"     TO MOOD-CAT-KEY(3 2)
059600     MOVE "peaceful"  TO MOOD-CAT-KEY(3 3)
059700     MOVE "calm"      TO MOOD-CAT-KEY(3 4)
059800     MOVE "quiet"     TO MOOD-CAT-KEY(3 5)
059900     MOVE "rest"      TO MOOD-CAT-KEY(3 6)
060000     MOVE "party       " TO MOOD-CAT-NAME(4)
060100     MOVE "party"     TO MOOD-CAT-KEY(4 1)
060200     MOVE "nightlife" TO MOOD-CAT-KEY(4 2)
060300     MOVE "disco"     TO MOOD-CAT-KEY(4 3)
060400     MOVE "club"      TO MOOD-CAT-KEY(4 4)
060500     MOVE "fun"       TO MOOD-CAT-KEY(4 5)
060600     MOVE "dance"     TO MOOD-CAT-KEY(4 6)
060700     MOVE "night"     TO MOOD-CAT-KEY(4 7)
060800     MOVE "cultural    " TO MOOD-CAT-NAME(5)
060900     MOVE "culture"   TO MOOD-CAT-KEY(5 1)
061000     MOVE "cultural"  TO MOOD-CAT-KEY(5 2)
061100     MOVE "heritage"  TO MOOD-CAT-KEY(5 3)
061200     MOVE "art"       TO MOOD-CAT-KEY(5 4)
061300     MOVE "museum"    TO MOOD-CAT-KEY(5 5)
061400     MOVE "city"      TO MOOD-CAT-KEY(5 6)
061500     MOVE "tour"      TO MOOD-CAT-KEY(5 7)
061600     MOVE "history     " TO MOOD-CAT-NAME(6)
061700     MOVE "history"    TO MOOD-CAT-KEY(6 1)
061800     MOVE "historical" TO MOOD-CAT-KEY(6 2)
061900     MOVE "ancient"    TO MOOD-CAT-KEY(6 3)
062000     MOVE "monument"   TO MOOD-CAT-KEY(6 4)
062100     MOVE "temple"     TO MOOD-CAT-KEY(6 5)
062200     MOVE "spiritual   " TO MOOD-CAT-NAME(7)
062300     MOVE "spiritual"  TO MOOD-CAT-KEY(7 1)
062400     MOVE "meditation" TO MOOD-CAT-KEY(7 2)
062500     MOVE "yoga"       TO MOOD-CAT-KEY(7 3)
062600     MOVE "zen"        TO MOOD-CAT-KEY(7 4)
062700     MOVE "peace"      TO MOOD-CAT-KEY(7 5)
062800     MOVE "romantic    " TO MOOD-CAT-NAME(8)
062900     MOVE "romantic"   TO MOOD-CAT-KEY(8 1)
063000     MOVE "couple"     TO MOOD-CAT-KEY(8 2)
063100     MOVE "honeymoon"  TO MOOD-CAT-KEY(8 3)
063200     MOVE "love"       TO MOOD-CAT-KEY(8 4)
063300     .
063400
063500 FIND-MOODS.
063600     PERFORM TEST-ONE-MOOD-CATEGORY
063700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 8
063800     .
063900
064000 TEST-ONE-MOOD-CATEGORY.
064100     SET WS-NOT-FOUND TO TRUE
064200     PERFORM TEST-ONE-MOOD-KEYWORD
064300         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 7 OR WS-FOUND
064400     IF WS-FOUND
064500         ADD 1 TO C-MOOD-COUNT
064600         MOVE MOOD-CAT-NAME(WS-I) TO C-MOODS(C-MOOD-COUNT)
064700     END-IF
064800     .
064900
065000 TEST-ONE-MOOD-KEYWORD.
065100     IF MOOD-CAT-KEY(WS-I WS-J) NOT = SPACES
065200         MOVE MOOD-CAT-KEY(WS-I WS-J) TO WS-NEEDLE
065300         PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
065400     END-IF
065500     .
065600
065700******************************************************************
065800*    R5 - MOIS ET SAISONS.
065900
066000 LOAD-SEASON-TABLE.
066100     MOVE "winter    " TO SEASON-KEY(1)
066200     MOVE "december  january   february  " TO SEASON-MONTHS(1)
066300     MOVE "summer    " TO SEASON-KEY(2)
066400     MOVE "march     april     may       june      "
066500         TO SEASON-MONTHS(2)
066600     MOVE "monsoon   " TO SEASON-KEY(3)
066700     MOVE "june      july      august    september "
066800         TO SEASON-MONTHS(3)
066900     MOVE "autumn    " TO SEASON-KEY(4)
067000     MOVE "september october   november  " TO SEASON-MONTHS(4)
067100     .
067200
067300 FIND-MONTHS.
067400     PERFORM TEST-ONE-MONTH-NAME
067500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 12
067600     PERFORM TEST-ONE-SEASON
067700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
067800     .
067900
068000 TEST-ONE-MONTH-NAME.
068100     MOVE MONTH-NAME(WS-I) TO WS-NEEDLE
068200     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
068300     IF WS-FOUND
068400         PERFORM ADD-MONTH-IF-NEW
068500     END-IF
068600     .
068700
068800 TEST-ONE-SEASON.
068900     MOVE SEASON-KEY(WS-I) TO WS-NEEDLE
069000     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
069100     IF WS-FOUND
069200         MOVE SEASON-MONTHS(WS-I)(1:10) TO MONTH-NAME(1)
069300         PERFORM ADD-SEASON-MONTH-1
069400         MOVE SEASON-MONTHS(WS-I)(11:10) TO MONTH-NAME(1)
069500         PERFORM ADD-SEASON-MONTH-1
069600         MOVE SEASON-MONTHS(WS-I)(21:10) TO MONTH-NAME(1)
069700         PERFORM ADD-SEASON-MONTH-1
069800     END-IF
069900     .
070000
070100*    CES DEUX PETITES ROUTINES UTILISENT MONTH-NAME(1) COMME
070200*    ZONE DE PASSAGE - LA TABLE DES MOIS EST DEJA CHARGEE PAR
070300*    LES VALUES ET N-EST PLUS RELUE APRES LE PREMIER APPEL.
070400 ADD-MONTH-IF-NEW.
070500     MOVE MONTH-NAME(WS-I) TO WS-HAYSTACK
070600     PERFORM CHECK-MONTH-SEEN
070700     IF WS-NOT-FOUND AND C-MONTH-COUNT < 12
070800         ADD 1 TO C-MONTH-COUNT
070900         MOVE MONTH-NAME(WS-I) TO C-MONTHS(C-MONTH-COUNT)
071000     END-IF
071100     .
071200
071300 ADD-SEASON-MONTH-1.
071400     IF MONTH-NAME(1) NOT = SPACES
071500         MOVE MONTH-NAME(1) TO WS-HAYSTACK
071600         PERFORM CHECK-MONTH-SEEN
071700         IF WS-NOT-FOUND AND C-MONTH-COUNT < 12
071800             ADD 1 TO C-MONTH-COUNT
071900             MOVE MONTH-NAME(1) TO C-MONTHS(C-MONTH-COUNT)
072000         END-IF
072100     END-IF
072200     .
072300
072400 CHECK-MONTH-SEEN.
072500     SET WS-NOT-FOUND TO TRUE
072600     MOVE 0 TO WS-SCAN-P
072700     PERFORM TEST-ONE-MONTH-SLOT
072800         VARYING WS-SCAN-P FROM 1 BY 1 UNTIL WS-SCAN-P > C-MONTH-COUNT
072900              OR WS-FOUND
073000     .
073100
073200 TEST-ONE-MONTH-SLOT.
073300     IF C-MONTHS(WS-SCAN-P) = WS-HAYSTACK
073400         SET WS-FOUND TO TRUE
073500     END-IF
073600     .
073700
073800******************************************************************
073900*    R6 - DUREE DU SEJOUR.
074000
074100 FIND-DURATION.
074200     MOVE "day       " TO WS-NEEDLE(1:10)
074300     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
074400     IF WS-FOUND AND WS-NUM-COUNT >= 1
074500         MOVE WS-NUM-GROUP(1) TO C-DURATION-DAYS
074600         SET C-DURATION-PRESENT TO TRUE
074700     END-IF
074800     .
074900
075000******************************************************************
075100*    R7 - DISTANCE MAXIMALE.
075200
075300 FIND-DISTANCE.
075400     MOVE "km        " TO WS-NEEDLE(1:10)
075500     PERFORM SEARCH-SUBSTRING THRU SEARCH-SUBSTRING-EXIT
075600     IF WS-FOUND AND WS-NUM-COUNT >= 1
075700         MOVE WS-NUM-GROUP(1) TO C-DISTANCE-KM
075800         SET C-DISTANCE-PRESENT TO TRUE
075900     END-IF
076000     .
076100
076200******************************************************************
076300 WRITE-CONSTRAINTS.
076400     WRITE C-CONSTRAINTS-REC
076500     .
076600
076700******************************************************************
076800 FIN-PGM.
076900     STOP RUN.
077000******************************************************************
