000100******************************************************************
000200* PROGRAM:    5-GRAPH
000300* AUTHOR:     R. FOURNIER
000400* INSTALLATION: DIRECTION GENERALE - CENTRE DE TRAITEMENT
000500* DATE-WRITTEN:  18/09/1990
000600* DATE-COMPILED.
000700* SECURITY:   NON CONFIDENTIEL
000800******************************************************************
000900* OBJET -  LIT LA LISTE DES ARCS DU RESEAU SOCIAL (4-EDGES.DAT),
001000*          CONSTRUIT LA TABLE DES NOEUDS, CALCULE ITERATIVEMENT
001100*          LE PAGERANK (AMORTISSEMENT 0,85) ET LES SCORES HITS
001200*          (AUTORITE/PIVOT), ET IMPRIME LE RAPPORT D-ANALYSE DU
001300*          RESEAU (5-GRAPH.RPT) AVEC LES TOP-5 ET L-ANALYSE DES
001400*          INTERSECTIONS.
001500******************************************************************
001600* JOURNAL DES MODIFICATIONS
001700*   18/09/1990 RFO  CR-1160  ECRITURE INITIALE - CHARGE LES ARCS  CR-1160 
001800*   02/02/1991 RFO  CR-1208  CALCUL ITERATIF DU PAGERANK          CR-1208 
001900*   19/08/1991 MLC  CR-1256  CALCUL ITERATIF DES SCORES HITS      CR-1256 
002000*   07/03/1992 MLC  CR-1321  NORMALISATION L2 SANS RACINE INTRINS.CR-1321 
002100*   25/10/1992 PDR  CR-1371  TRI MANUEL DES NOEUDS PAR SCORE      CR-1371 
002200*   13/05/1993 PDR  CR-1421  TOP-5 ET ANALYSE DES INTERSECTIONS   CR-1421 
002300*   30/11/1993 RFO  CR-1470  AJOUT FILLER DE RESERVE SUR L-ENREG. CR-1470 
002400*   18/06/1994 MLC  CR-1515  CORRECTION NOEUDS SANS SUCCESSEUR    CR-1515 
002500*   02/01/1995 RFO  CR-1547  REVUE GENERALE - RAS                 CR-1547 
002600*   20/09/1995 PDR  CR-1589  MISE A NIVEAU AN 2000 - DATES 9(4)   CR-1589 
002700*   14/04/1996 MLC  CR-1616  CORRECTION CONVERGENCE PAGERANK      CR-1616 
002800*   29/10/1997 RFO  CR-1648  LIMITE TABLE ARCS PORTEE A 100       CR-1648 
002900*   30/11/1998 PDR  CR-1677  PREPARATION PASSAGE AN 2000 - OK     CR-1677 
003000*   15/06/1999 MLC  CR-1703  CONTROLE FINAL AN 2000 - AUCUN IMPACTCR-1703
003010*   02/04/2001 RFO  CR-1748  PERFORM SANS THRU SUR PRINT-          CR-1748
003020*            INTERSECTIONS - LE GO TO DE SORTIE NE REVENAIT        CR-1748
003030*            PAS AU POINT D-APPEL                                  CR-1748
003040*   05/04/2001 MLC  CR-1749  INDICES DE BOUCLE ET TOP TROUVE       CR-1749
003050*            SORTIS DU GROUPE - REMIS EN 77 COMME A L-USAGE        CR-1749
003060*            MAISON (CF. CPT, FIN-ENREG)                           CR-1749
003070*   19/04/2001 RFO  CR-1755  ROUNDED RETIRE DES COMPUTE DE LA      CR-1755
003080*            BOUCLE PAGERANK/HITS ET DE NEWTON-STEP - SEUL         CR-1755
003085*            L-AFFICHAGE FINAL DOIT ARRONDIR                       CR-1755
003090*   19/04/2001 RFO  CR-1756  COMPTEUR D-ITERATIONS PAGERANK/HITS   CR-1756
003095*            DECALE DE 1 (INCREMENT AVANT TEST DE SORTIE)          CR-1756
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. 5-GRAPH.
003400 AUTHOR. R. FOURNIER.
003500 INSTALLATION. DIRECTION GENERALE - CENTRE DE TRAITEMENT.
003600 DATE-WRITTEN. 18/09/1990.
003700 DATE-COMPILED.
003800 SECURITY. NON CONFIDENTIEL.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT  F-EDGES ASSIGN TO "4-EDGES.DAT"
005100         ORGANIZATION LINE SEQUENTIAL.
005200
005300     SELECT  R-GRAPH ASSIGN TO "5-GRAPH.RPT"
005400         ORGANIZATION LINE SEQUENTIAL.
005500
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  F-EDGES.
006100 01  F-EDGE-REC.
006200     05  F-FROM-NODE             PIC X(20).
006300     05  F-TO-NODE                PIC X(20).
006400     05  FILLER                   PIC X(10).
006500
006600 FD  R-GRAPH.
006700 01  R-PRINT-REC                 PIC X(100).
006800
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100
007110*    Indices de balayage maintenus hors groupe, comme CPT dans
007120*    le programme dont ce fichier est derive.
007130 77  WS-I                    PIC 9(3) COMP VALUE 0.
007140 77  WS-J                    PIC 9(3) COMP VALUE 0.
007150 77  WS-K                    PIC 9(3) COMP VALUE 0.
007160 77  WS-M                    PIC 9(3) COMP VALUE 0.
007170 77  WS-FOUND-FLAG           PIC 9      COMP VALUE 0.
007180     88  WS-FOUND                 VALUE 1.
007190     88  WS-NOT-FOUND              VALUE 0.
007200 1   WORKING-DATA-MANAGER.
007700     05  WS-ITER                 PIC 9(3) COMP VALUE 0.
008100     05  FILLER                   PIC X(04).
008200
008300 1   GRAPH-COUNT-MANAGER.
008400     05  WS-NODE-COUNT           PIC 9(3) COMP VALUE 0.
008500     05  WS-EDGE-COUNT           PIC 9(3) COMP VALUE 0.
008600     05  WS-PR-ITERATIONS        PIC 9(3) COMP VALUE 0.
008700     05  WS-HITS-ITERATIONS      PIC 9(3) COMP VALUE 0.
008800     05  FILLER                  PIC X(04).
008900
009000*    Table des noeuds avec leurs scores PageRank/HITS courants.
009100 1   NODE-TABLE-MANAGER.
009200     05  NODE-ENTRY OCCURS 50 TIMES.
009300         10  NODE-LABEL           PIC X(20).
009400         10  NODE-OUTDEG          PIC 9(3) COMP VALUE 0.
009500         10  NODE-PR-OLD          PIC S9(3)V9(8).
009600         10  NODE-PR-NEW          PIC S9(3)V9(8).
009700         10  NODE-AUTH-OLD        PIC S9(3)V9(8).
009800         10  NODE-AUTH-NEW        PIC S9(3)V9(8).
009900         10  NODE-HUB-OLD         PIC S9(3)V9(8).
010000         10  NODE-HUB-NEW         PIC S9(3)V9(8).
010100     05  NODE-TABLE-R REDEFINES NODE-ENTRY
010200                                   PIC X(59) OCCURS 50 TIMES.
010300
010400*    Table des arcs (index des noeuds source/cible).
010500 1   EDGE-TABLE-MANAGER.
010600     05  EDGE-ENTRY OCCURS 100 TIMES.
010700         10  EDGE-FROM-IDX        PIC 9(3) COMP VALUE 0.
010800         10  EDGE-TO-IDX          PIC 9(3) COMP VALUE 0.
010900     05  EDGE-TABLE-R REDEFINES EDGE-ENTRY PIC X(6) OCCURS 100.
011000
011100*    Classements (index de noeud, ordre decroissant de score).
011200 1   RANK-ORDER-MANAGER.
011300     05  RANK-PR                 PIC 9(3) COMP OCCURS 50 TIMES.
011400     05  RANK-AUTH                PIC 9(3) COMP OCCURS 50 TIMES.
011500     05  RANK-HUB                 PIC 9(3) COMP OCCURS 50 TIMES.
011600     05  RANK-PR-R REDEFINES RANK-PR PIC X(2) OCCURS 50 TIMES.
011700
011800*    Zones de travail pour la convergence et la racine carree.
011900 1   MATH-WORKING-MANAGER.
012000     05  WS-DELTA-SUM            PIC S9(5)V9(8).
012100     05  WS-ABS-DELTA            PIC S9(5)V9(8).
012200     05  WS-SUM-OF-SQUARES       PIC S9(5)V9(8).
012300     05  WS-L2-NORM              PIC S9(5)V9(8).
012400     05  WS-SQRT-ARG             PIC S9(5)V9(8).
012500     05  WS-SQRT-RESULT          PIC S9(5)V9(8).
012600     05  WS-SQRT-K               PIC 9(2) COMP.
012700     05  WS-TEMP-SWAP            PIC S9(5)V9(8).
012800     05  FILLER                  PIC X(04).
012900
013000*    Zone d-impression generique (132 caracteres max utiles,
013100*    enregistrement reduit a 100 pour ce rapport).
013200 1   PRINT-WORKING-MANAGER.
013300     05  ARTICLE-BANNER          PIC X(100).
013400     05  ARTICLE-SCORE-LINE.
013500         10  AS-NODE             PIC X(20).
013600         10  FILLER              PIC X(4) VALUE SPACES.
013700         10  AS-SCORE            PIC Z.999999.
013800         10  FILLER              PIC X(71) VALUE SPACES.
013900     05  ARTICLE-INTERSECT.
014000         10  AX-LABEL            PIC X(30).
014100         10  AX-NODE             PIC X(20).
014200         10  FILLER              PIC X(50) VALUE SPACES.
014300
014400*    Drapeau de fin de fichier - repris de l-atelier ENFIP.
014500 1   FILE-WORKING-MANAGER.
014600     05  FIN-ENREG                PIC  X(01) VALUE  SPACE.
014700         88  FF                              VALUE  HIGH-VALUE.
014800
014900******************************************************************
015000 PROCEDURE DIVISION.
015100 MAIN-PROCEDURE.
015200
015300     OPEN INPUT F-EDGES
015400     PERFORM READ-EDGE-LIST UNTIL FF
015500     CLOSE F-EDGES
015600
015700     PERFORM COMPUTE-OUT-DEGREES
015800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-EDGE-COUNT
015900
016000     PERFORM COMPUTE-PAGERANK
016100     PERFORM COMPUTE-HITS
016200
016300     PERFORM SORT-NODES-BY-PR
016400     PERFORM SORT-NODES-BY-AUTH
016500     PERFORM SORT-NODES-BY-HUB
016600
016700     OPEN OUTPUT R-GRAPH
016800     PERFORM WRITE-GRAPH-REPORT
016900     CLOSE R-GRAPH
017000
017100     PERFORM FIN-PGM.
017200
017300******************************************************************
017400*    LECTURE DE LA LISTE DES ARCS ET CONSTRUCTION DE LA TABLE
017500*    DES NOEUDS (ORDRE DE PREMIERE APPARITION).
017600
017700 READ-EDGE-LIST.
017800     READ F-EDGES
017900         AT END
018000             SET FF TO TRUE
018100         NOT AT END
018200             IF F-FROM-NODE NOT = SPACES
018300                AND F-TO-NODE NOT = SPACES
018400                 ADD 1 TO WS-EDGE-COUNT
018500                 PERFORM FIND-OR-ADD-NODE-FROM
018600                 MOVE WS-M TO EDGE-FROM-IDX(WS-EDGE-COUNT)
018700                 PERFORM FIND-OR-ADD-NODE-TO
018800                 MOVE WS-M TO EDGE-TO-IDX(WS-EDGE-COUNT)
018900             END-IF
019000     END-READ
019100     .
019200
019300 FIND-OR-ADD-NODE-FROM.
019400     SET WS-NOT-FOUND TO TRUE
019500     MOVE 0 TO WS-M
019600     PERFORM SCAN-NODE-TABLE
019700         VARYING WS-M FROM 1 BY 1 UNTIL WS-M > WS-NODE-COUNT
019800              OR NODE-LABEL(WS-M) = F-FROM-NODE
019900     IF WS-M > WS-NODE-COUNT
020000         ADD 1 TO WS-NODE-COUNT
020100         MOVE WS-NODE-COUNT TO WS-M
020200         MOVE F-FROM-NODE TO NODE-LABEL(WS-M)
020300     END-IF
020400     .
020500
020600 FIND-OR-ADD-NODE-TO.
020700     MOVE 0 TO WS-M
020800     PERFORM SCAN-NODE-TABLE
020900         VARYING WS-M FROM 1 BY 1 UNTIL WS-M > WS-NODE-COUNT
021000              OR NODE-LABEL(WS-M) = F-TO-NODE
021100     IF WS-M > WS-NODE-COUNT
021200         ADD 1 TO WS-NODE-COUNT
021300         MOVE WS-NODE-COUNT TO WS-M
021400         MOVE F-TO-NODE TO NODE-LABEL(WS-M)
021500     END-IF
021600     .
021700
021800 SCAN-NODE-TABLE.
021900     CONTINUE
022000     .
022100
022200 COMPUTE-OUT-DEGREES.
022300     ADD 1 TO NODE-OUTDEG(EDGE-FROM-IDX(WS-I))
022400     .
022500
022600******************************************************************
022700*    R18 - PAGERANK (AMORTISSEMENT 0,85, TOLERANCE 1E-4,
022800*    100 ITERATIONS MAXIMUM).
022900
023000 COMPUTE-PAGERANK.
023100     PERFORM INIT-PAGERANK
023200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
023300     MOVE 0 TO WS-PR-ITERATIONS
023400     MOVE 1 TO WS-DELTA-SUM
023500     PERFORM PAGERANK-ONE-ITERATION
023600         VARYING WS-PR-ITERATIONS FROM 1 BY 1
023700         UNTIL WS-PR-ITERATIONS > 100 OR WS-DELTA-SUM < 0.0001
023750*    CR-1756 - LA CLAUSE VARYING INCREMENTE LE COMPTEUR AVANT LE
023760*    TEST DE SORTIE ; ON LE DECREMENTE POUR QU-IL REFLETE LE
023770*    NOMBRE D-ITERATIONS REELLEMENT EXECUTEES A L-IMPRESSION.
023780     SUBTRACT 1 FROM WS-PR-ITERATIONS
023800     .
023900
023910*    CR-1755 - ROUNDED SUPPRIME DE TOUS LES COMPUTE DE LA BOUCLE
023920*    ITERATIVE (PAGERANK ET HITS, Y COMPRIS LA RACINE DE NEWTON) ;
023930*    SEUL L-AFFICHAGE FINAL DOIT ARRONDIR (R20).
024000 INIT-PAGERANK.
024100     COMPUTE NODE-PR-OLD(WS-I) = 1 / WS-NODE-COUNT
024200     .
024300
024400 PAGERANK-ONE-ITERATION.
024500     PERFORM RESET-PR-NEW
024600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
024700     PERFORM DISTRIBUTE-PR-EDGE
024800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-EDGE-COUNT
024900     MOVE 0 TO WS-DELTA-SUM
025000     PERFORM MEASURE-PR-DELTA
025100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
025200     PERFORM COPY-PR-NEW-TO-OLD
025300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
025400     .
025500
025600 RESET-PR-NEW.
025700     COMPUTE NODE-PR-NEW(WS-I) =
025800         (1 - 0.85) / WS-NODE-COUNT
025900     .
026000
026100 DISTRIBUTE-PR-EDGE.
026200     IF NODE-OUTDEG(EDGE-FROM-IDX(WS-I)) > 0
026300         COMPUTE NODE-PR-NEW(EDGE-TO-IDX(WS-I)) =
026400             NODE-PR-NEW(EDGE-TO-IDX(WS-I)) +
026500             (0.85 * NODE-PR-OLD(EDGE-FROM-IDX(WS-I)) /
026600              NODE-OUTDEG(EDGE-FROM-IDX(WS-I)))
026700     END-IF
026800     .
026900
027000 MEASURE-PR-DELTA.
027100     COMPUTE WS-ABS-DELTA =
027200         NODE-PR-NEW(WS-I) - NODE-PR-OLD(WS-I)
027300     IF WS-ABS-DELTA < 0
027400         COMPUTE WS-ABS-DELTA = WS-ABS-DELTA * -1
027500     END-IF
027600     ADD WS-ABS-DELTA TO WS-DELTA-SUM
027700     .
027800
027900 COPY-PR-NEW-TO-OLD.
028000     MOVE NODE-PR-NEW(WS-I) TO NODE-PR-OLD(WS-I)
028100     .
028200
028300******************************************************************
028400*    R19 - HITS (AUTORITE/PIVOT, NORMALISATION L2, TOLERANCE
028500*    1E-4, 500 ITERATIONS MAXIMUM).
028600
028700 COMPUTE-HITS.
028800     PERFORM INIT-HITS
028900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
029000     MOVE 0 TO WS-HITS-ITERATIONS
029100     MOVE 1 TO WS-DELTA-SUM
029200     PERFORM HITS-ONE-ITERATION
029300         VARYING WS-HITS-ITERATIONS FROM 1 BY 1
029400         UNTIL WS-HITS-ITERATIONS > 500 OR WS-DELTA-SUM < 0.0001
029450*    CR-1756 - VOIR COMPUTE-PAGERANK : MEME CORRECTION DU COMPTEUR
029460*    D-ITERATIONS POUR LE MESSAGE DE CONVERGENCE HITS.
029470     SUBTRACT 1 FROM WS-HITS-ITERATIONS
029500     .
029600
029700 INIT-HITS.
029800     MOVE 1.0 TO NODE-AUTH-OLD(WS-I)
029900     MOVE 1.0 TO NODE-HUB-OLD(WS-I)
030000     .
030100
030200 HITS-ONE-ITERATION.
030300     PERFORM RESET-AUTH-NEW
030400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
030500     PERFORM ACCUM-AUTH-EDGE
030600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-EDGE-COUNT
030700     PERFORM NORMALIZE-AUTH
030800
030900     PERFORM RESET-HUB-NEW
031000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
031100     PERFORM ACCUM-HUB-EDGE
031200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-EDGE-COUNT
031300     PERFORM NORMALIZE-HUB
031400
031500     MOVE 0 TO WS-DELTA-SUM
031600     PERFORM MEASURE-HITS-DELTA
031700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
031800     PERFORM COPY-HITS-NEW-TO-OLD
031900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
032000     .
032100
032200 RESET-AUTH-NEW.
032300     MOVE 0 TO NODE-AUTH-NEW(WS-I)
032400     .
032500
032600 ACCUM-AUTH-EDGE.
032700     COMPUTE NODE-AUTH-NEW(EDGE-TO-IDX(WS-I)) =
032800         NODE-AUTH-NEW(EDGE-TO-IDX(WS-I)) +
032900         NODE-HUB-OLD(EDGE-FROM-IDX(WS-I))
033000     .
033100
033200 NORMALIZE-AUTH.
033300     MOVE 0 TO WS-SUM-OF-SQUARES
033400     PERFORM SUM-SQ-AUTH
033500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
033600     IF WS-SUM-OF-SQUARES > 0
033700         MOVE WS-SUM-OF-SQUARES TO WS-SQRT-ARG
033800         PERFORM COMPUTE-SQRT
033900         MOVE WS-SQRT-RESULT TO WS-L2-NORM
034000         PERFORM DIVIDE-AUTH-BY-NORM
034100             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
034200     END-IF
034300     .
034400
034500 SUM-SQ-AUTH.
034600     COMPUTE WS-SUM-OF-SQUARES =
034700         WS-SUM-OF-SQUARES +
034800         (NODE-AUTH-NEW(WS-I) * NODE-AUTH-NEW(WS-I))
034900     .
035000
035100 DIVIDE-AUTH-BY-NORM.
035200     IF WS-L2-NORM > 0
035300         COMPUTE NODE-AUTH-NEW(WS-I) =
035400             NODE-AUTH-NEW(WS-I) / WS-L2-NORM
035500     END-IF
035600     .
035700
035800 RESET-HUB-NEW.
035900     MOVE 0 TO NODE-HUB-NEW(WS-I)
036000     .
036100
036200 ACCUM-HUB-EDGE.
036300     COMPUTE NODE-HUB-NEW(EDGE-FROM-IDX(WS-I)) =
036400         NODE-HUB-NEW(EDGE-FROM-IDX(WS-I)) +
036500         NODE-AUTH-NEW(EDGE-TO-IDX(WS-I))
036600     .
036700
036800 NORMALIZE-HUB.
036900     MOVE 0 TO WS-SUM-OF-SQUARES
037000     PERFORM SUM-SQ-HUB
037100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
037200     IF WS-SUM-OF-SQUARES > 0
037300         MOVE WS-SUM-OF-SQUARES TO WS-SQRT-ARG
037400         PERFORM COMPUTE-SQRT
037500         MOVE WS-SQRT-RESULT TO WS-L2-NORM
037600         PERFORM DIVIDE-HUB-BY-NORM
037700             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
037800     END-IF
037900     .
038000
038100 SUM-SQ-HUB.
038200     COMPUTE WS-SUM-OF-SQUARES =
038300         WS-SUM-OF-SQUARES +
038400         (NODE-HUB-NEW(WS-I) * NODE-HUB-NEW(WS-I))
038500     .
038600
038700 DIVIDE-HUB-BY-NORM.
038800     IF WS-L2-NORM > 0
038900         COMPUTE NODE-HUB-NEW(WS-I) =
039000             NODE-HUB-NEW(WS-I) / WS-L2-NORM
039100     END-IF
039200     .
039300
039400 MEASURE-HITS-DELTA.
039500     COMPUTE WS-ABS-DELTA =
039600         NODE-AUTH-NEW(WS-I) - NODE-AUTH-OLD(WS-I)
039700     IF WS-ABS-DELTA < 0
039800         COMPUTE WS-ABS-DELTA = WS-ABS-DELTA * -1
039900     END-IF
040000     ADD WS-ABS-DELTA TO WS-DELTA-SUM
040100     COMPUTE WS-ABS-DELTA =
040200         NODE-HUB-NEW(WS-I) - NODE-HUB-OLD(WS-I)
040300     IF WS-ABS-DELTA < 0
040400         COMPUTE WS-ABS-DELTA = WS-ABS-DELTA * -1
040500     END-IF
040600     ADD WS-ABS-DELTA TO WS-DELTA-SUM
040700     .
040800
040900 COPY-HITS-NEW-TO-OLD.
041000     MOVE NODE-AUTH-NEW(WS-I) TO NODE-AUTH-OLD(WS-I)
041100     MOVE NODE-HUB-NEW(WS-I)  TO NODE-HUB-OLD(WS-I)
041200     .
041300
041400******************************************************************
041500*    RACINE CARREE PAR LA METHODE DE NEWTON - AUCUNE FONCTION
041600*    INTRINSEQUE (NORMALISATION L2 DES REGLE R19).
041700
041800 COMPUTE-SQRT.
041900     MOVE WS-SQRT-ARG TO WS-SQRT-RESULT
042000     IF WS-SQRT-RESULT = 0
042100         MOVE 1 TO WS-SQRT-RESULT
042200     END-IF
042300     PERFORM NEWTON-STEP
042400         VARYING WS-SQRT-K FROM 1 BY 1 UNTIL WS-SQRT-K > 20
042500     .
042600
042700 NEWTON-STEP.
042800     COMPUTE WS-TEMP-SWAP =
042900         (WS-SQRT-RESULT + (WS-SQRT-ARG / WS-SQRT-RESULT)) / 2
043000     MOVE WS-TEMP-SWAP TO WS-SQRT-RESULT
043100     .
043200
043300******************************************************************
043400*    TRI MANUEL DES INDEX DE NOEUD PAR SCORE DECROISSANT
043500*    (SELECTION SORT - UN PARAGRAPHE PAR METRIQUE).
043600
043700 SORT-NODES-BY-PR.
043800     PERFORM INIT-RANK-PR
043900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
044000     PERFORM SELECT-PASS-PR
044100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
044200     .
044300
044400 INIT-RANK-PR.
044500     MOVE WS-I TO RANK-PR(WS-I)
044600     .
044700
044800 SELECT-PASS-PR.
044900     PERFORM FIND-BEST-PR
045000         VARYING WS-J FROM WS-I BY 1 UNTIL WS-J > WS-NODE-COUNT
045100     IF WS-K NOT = WS-I
045200         MOVE RANK-PR(WS-I) TO WS-M
045300         MOVE RANK-PR(WS-K) TO RANK-PR(WS-I)
045400         MOVE WS-M TO RANK-PR(WS-K)
045500     END-IF
045600     .
045700
045800 FIND-BEST-PR.
045900     IF WS-J = WS-I
046000         MOVE WS-I TO WS-K
046100     ELSE
046200         IF NODE-PR-OLD(RANK-PR(WS-J)) >
046300            NODE-PR-OLD(RANK-PR(WS-K))
046400             MOVE WS-J TO WS-K
046500         END-IF
046600     END-IF
046700     .
046800
046900 SORT-NODES-BY-AUTH.
047000     PERFORM INIT-RANK-AUTH
047100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
047200     PERFORM SELECT-PASS-AUTH
047300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
047400     .
047500
047600 INIT-RANK-AUTH.
047700     MOVE WS-I TO RANK-AUTH(WS-I)
047800     .
047900
048000 SELECT-PASS-AUTH.
048100     PERFORM FIND-BEST-AUTH
048200         VARYING WS-J FROM WS-I BY 1 UNTIL WS-J > WS-NODE-COUNT
048300     IF WS-K NOT = WS-I
048400         MOVE RANK-AUTH(WS-I) TO WS-M
048500         MOVE RANK-AUTH(WS-K) TO RANK-AUTH(WS-I)
048600         MOVE WS-M TO RANK-AUTH(WS-K)
048700     END-IF
048800     .
048900
049000 FIND-BEST-AUTH.
049100     IF WS-J = WS-I
049200         MOVE WS-I TO WS-K
049300     ELSE
049400         IF NODE-AUTH-OLD(RANK-AUTH(WS-J)) >
049500            NODE-AUTH-OLD(RANK-AUTH(WS-K))
049600             MOVE WS-J TO WS-K
049700         END-IF
049800     END-IF
049900     .
050000
050100 SORT-NODES-BY-HUB.
050200     PERFORM INIT-RANK-HUB
050300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
050400     PERFORM SELECT-PASS-HUB
050500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
050600     .
050700
050800 INIT-RANK-HUB.
050900     MOVE WS-I TO RANK-HUB(WS-I)
051000     .
051100
051200 SELECT-PASS-HUB.
051300     PERFORM FIND-BEST-HUB
051400         VARYING WS-J FROM WS-I BY 1 UNTIL WS-J > WS-NODE-COUNT
051500     IF WS-K NOT = WS-I
051600         MOVE RANK-HUB(WS-I) TO WS-M
051700         MOVE RANK-HUB(WS-K) TO RANK-HUB(WS-I)
051800         MOVE WS-M TO RANK-HUB(WS-K)
051900     END-IF
052000     .
052100
052200 FIND-BEST-HUB.
052300     IF WS-J = WS-I
052400         MOVE WS-I TO WS-K
052500     ELSE
052600         IF NODE-HUB-OLD(RANK-HUB(WS-J)) >
052700            NODE-HUB-OLD(RANK-HUB(WS-K))
052800             MOVE WS-J TO WS-K
052900         END-IF
053000     END-IF
053100     .
053200
053300******************************************************************
053400*    IMPRESSION DU RAPPORT D-ANALYSE DU RESEAU.
053500
053600 WRITE-GRAPH-REPORT.
053700     MOVE SPACES TO ARTICLE-BANNER
053800     MOVE "ANALYSE DU RESEAU SOCIAL - RAPPORT" TO ARTICLE-BANNER
053900     MOVE ARTICLE-BANNER TO R-PRINT-REC
054000     WRITE R-PRINT-REC
054100
054200     MOVE SPACES TO ARTICLE-BANNER
054300     STRING "NOEUDS : " DELIMITED BY SIZE
054400            WS-NODE-COUNT DELIMITED BY SIZE
054500            "   ARCS : " DELIMITED BY SIZE
054600            WS-EDGE-COUNT DELIMITED BY SIZE
054700            INTO ARTICLE-BANNER
054800     MOVE ARTICLE-BANNER TO R-PRINT-REC
054900     WRITE R-PRINT-REC
055000
055100     MOVE SPACES TO ARTICLE-BANNER
055200     MOVE "--- PAGERANK (TRIE DECROISSANT) ---" TO ARTICLE-BANNER
055300     MOVE ARTICLE-BANNER TO R-PRINT-REC
055400     WRITE R-PRINT-REC
055500     PERFORM PRINT-PR-LINE
055600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
055700
055800     MOVE SPACES TO ARTICLE-BANNER
055900     STRING "CONVERGENCE PAGERANK APRES " DELIMITED BY SIZE
056000            WS-PR-ITERATIONS DELIMITED BY SIZE
056100            " ITERATION(S)" DELIMITED BY SIZE
056200            INTO ARTICLE-BANNER
056300     MOVE ARTICLE-BANNER TO R-PRINT-REC
056400     WRITE R-PRINT-REC
056500
056600     MOVE SPACES TO ARTICLE-BANNER
056700     MOVE "--- TOP 5 PAGERANK ---" TO ARTICLE-BANNER
056800     MOVE ARTICLE-BANNER TO R-PRINT-REC
056900     WRITE R-PRINT-REC
057000     PERFORM PRINT-PR-LINE
057100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5
057200              OR WS-I > WS-NODE-COUNT
057300
057400     MOVE SPACES TO ARTICLE-BANNER
057500     MOVE "--- AUTORITE HITS (TRIE DECROISSANT) ---"
057600         TO ARTICLE-BANNER
057700     MOVE ARTICLE-BANNER TO R-PRINT-REC
057800     WRITE R-PRINT-REC
057900     PERFORM PRINT-AUTH-LINE
058000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
058100
058200     MOVE SPACES TO ARTICLE-BANNER
058300     MOVE "--- PIVOT HITS (TRIE DECROISSANT) ---"
058400         TO ARTICLE-BANNER
058500     MOVE ARTICLE-BANNER TO R-PRINT-REC
058600     WRITE R-PRINT-REC
058700     PERFORM PRINT-HUB-LINE
058800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-NODE-COUNT
058900
059000     MOVE SPACES TO ARTICLE-BANNER
059100     MOVE "--- TOP 5 AUTORITE ---" TO ARTICLE-BANNER
059200     MOVE ARTICLE-BANNER TO R-PRINT-REC
059300     WRITE R-PRINT-REC
059400     PERFORM PRINT-AUTH-LINE
059500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5
059600              OR WS-I > WS-NODE-COUNT
059700
059800     MOVE SPACES TO ARTICLE-BANNER
059900     MOVE "--- TOP 5 PIVOT ---" TO ARTICLE-BANNER
060000     MOVE ARTICLE-BANNER TO R-PRINT-REC
060100     WRITE R-PRINT-REC
060200     PERFORM PRINT-HUB-LINE
060300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5
060400              OR WS-I > WS-NODE-COUNT
060500
060600     PERFORM PRINT-INTERSECTIONS THRU PRINT-INTERSECTIONS-EXIT
060700     .
060800
060900 PRINT-PR-LINE.
061000     MOVE SPACES TO ARTICLE-SCORE-LINE
061100     MOVE NODE-LABEL(RANK-PR(WS-I)) TO AS-NODE
061200     MOVE NODE-PR-OLD(RANK-PR(WS-I)) TO AS-SCORE
061300     MOVE ARTICLE-SCORE-LINE TO R-PRINT-REC
061400     WRITE R-PRINT-REC
061500     .
061600
061700 PRINT-AUTH-LINE.
061800     MOVE SPACES TO ARTICLE-SCORE-LINE
061900     MOVE NODE-LABEL(RANK-AUTH(WS-I)) TO AS-NODE
062000     MOVE NODE-AUTH-OLD(RANK-AUTH(WS-I)) TO AS-SCORE
062100     MOVE ARTICLE-SCORE-LINE TO R-PRINT-REC
062200     WRITE R-PRINT-REC
062300     .
062400
062500 PRINT-HUB-LINE.
062600     MOVE SPACES TO ARTICLE-SCORE-LINE
062700     MOVE NODE-LABEL(RANK-HUB(WS-I)) TO AS-NODE
062800     MOVE NODE-HUB-OLD(RANK-HUB(WS-I)) TO AS-SCORE
062900     MOVE ARTICLE-SCORE-LINE TO R-PRINT-REC
063000     WRITE R-PRINT-REC
063100     .
063200
063300******************************************************************
063400*    ANALYSE DES INTERSECTIONS DES TROIS TOP-5 (R19/RAPPORT).
063500
063600 PRINT-INTERSECTIONS.
063700     MOVE SPACES TO ARTICLE-BANNER
063800     MOVE "--- INTERSECTION DES TOP-5 ---" TO ARTICLE-BANNER
063900     MOVE ARTICLE-BANNER TO R-PRINT-REC
064000     WRITE R-PRINT-REC
064100
064200     MOVE 0 TO WS-M
064300     PERFORM TEST-ONE-NODE-ALL-THREE
064400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5
064500              OR WS-I > WS-NODE-COUNT
064600     IF WS-M > 0
064700         MOVE "TOUS LES TROIS ENSEMBLES : " TO
064800             ARTICLE-INTERSECT
064900         MOVE ARTICLE-INTERSECT TO R-PRINT-REC
065000         WRITE R-PRINT-REC
065100         MOVE SPACES TO ARTICLE-BANNER
065200         MOVE "RESEAU TRES CONCENTRE - LES MEMES NOEUDS DOMINENT
065300-        "LA POPULARITE, L-AUTORITE ET LE ROLE DE PIVOT."
065400             TO ARTICLE-BANNER
065500         MOVE ARTICLE-BANNER TO R-PRINT-REC
065600         WRITE R-PRINT-REC
065700         GO TO PRINT-INTERSECTIONS-EXIT
065800     END-IF
065900
066000     MOVE 0 TO WS-M
066100     PERFORM TEST-ONE-NODE-PR-AUTH
066200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5
066300              OR WS-I > WS-NODE-COUNT
066400     IF WS-M > 0
066500         MOVE SPACES TO ARTICLE-BANNER
066600         MOVE "LES NOEUDS POPULAIRES SONT AUSSI DES AUTORITES
066700-        "RECONNUES DU RESEAU." TO ARTICLE-BANNER
066800         MOVE ARTICLE-BANNER TO R-PRINT-REC
066900         WRITE R-PRINT-REC
067000         GO TO PRINT-INTERSECTIONS-EXIT
067100     END-IF
067200
067300     MOVE 0 TO WS-M
067400     PERFORM TEST-ONE-NODE-PR-HUB
067500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5
067600              OR WS-I > WS-NODE-COUNT
067700     IF WS-M > 0
067800         MOVE SPACES TO ARTICLE-BANNER
067900         MOVE "LES NOEUDS POPULAIRES JOUENT AUSSI UN ROLE DE
068000-        "PIVOT VERS LES AUTORITES." TO ARTICLE-BANNER
068100         MOVE ARTICLE-BANNER TO R-PRINT-REC
068200         WRITE R-PRINT-REC
068300         GO TO PRINT-INTERSECTIONS-EXIT
068400     END-IF
068500
068600     MOVE SPACES TO ARTICLE-BANNER
068700     MOVE "AUCUN RECOUVREMENT ENTRE LES TROIS CLASSEMENTS -
068800-        "LE RESEAU DISTINGUE NETTEMENT POPULARITE, AUTORITE
068900-        " ET ROLE DE PIVOT." TO ARTICLE-BANNER
069000     MOVE ARTICLE-BANNER TO R-PRINT-REC
069100     WRITE R-PRINT-REC
069200 PRINT-INTERSECTIONS-EXIT.
069300     EXIT
069400     .
069500
069600 TEST-ONE-NODE-ALL-THREE.
069700     SET WS-NOT-FOUND TO TRUE
069800     PERFORM TEST-IN-AUTH5
069900         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5
070000              OR WS-J > WS-NODE-COUNT OR WS-FOUND
070100     IF WS-FOUND
070200         SET WS-NOT-FOUND TO TRUE
070300         PERFORM TEST-IN-HUB5
070400             VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5
070500                  OR WS-K > WS-NODE-COUNT OR WS-FOUND
070600         IF WS-FOUND
070700             ADD 1 TO WS-M
070800         END-IF
070900     END-IF
071000     .
071100
071200 TEST-ONE-NODE-PR-AUTH.
071300     SET WS-NOT-FOUND TO TRUE
071400     PERFORM TEST-IN-AUTH5
071500         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5
071600              OR WS-J > WS-NODE-COUNT OR WS-FOUND
071700     IF WS-FOUND
071800         ADD 1 TO WS-M
071900     END-IF
072000     .
072100
072200 TEST-ONE-NODE-PR-HUB.
072300     SET WS-NOT-FOUND TO TRUE
072400     PERFORM TEST-IN-HUB5
072500         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 5
072600              OR WS-K > WS-NODE-COUNT OR WS-FOUND
072700     IF WS-FOUND
072800         ADD 1 TO WS-M
072900     END-IF
073000     .
073100
073200 TEST-IN-AUTH5.
073300     IF RANK-AUTH(WS-J) = RANK-PR(WS-I)
073400         SET WS-FOUND TO TRUE
073500     END-IF
073600     .
073700
073800 TEST-IN-HUB5.
073900     IF RANK-HUB(WS-K) = RANK-PR(WS-I)
074000         SET WS-FOUND TO TRUE
074100     END-IF
074200     .
074300
074400******************************************************************
074500 FIN-PGM.
074600     STOP RUN.
074700******************************************************************
